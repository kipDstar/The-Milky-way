000100*PL-COMPOSE-NOTIFICATION.CBL
000200*-------------------------------------------------------------------
000300*   Builds the free-text line written to NOTIFY-LOG for a delivery
000400*   confirmation, a month-end summary, or a rejected delivery, in
000500*   the farmer's own language per CFG-DEFAULT-LANGUAGE.  Text is
000600*   composed here only - actual SMS/USSD dispatch is somebody
000700*   else's batch, downstream of NOTIFY-LOG (see the night-shift
000800*   run book).
000900*-------------------------------------------------------------------
001000*2011-01-19 NMR  TKT-1205 Original PL-COMPOSE-NOTIFICATION.CBL
001100*2013-08-06 NMR  TKT-1260 rejection wording reviewed with the
001200*                         co-op field officers, reworded for clarity
001300*-------------------------------------------------------------------
001400
001500COMPOSE-CONFIRMATION-TEXT.
001600
001700     MOVE DEL-QTY-LITERS TO NTF-QTY-EDITED.
001800     MOVE SPACES TO NTF-TEXT.
001900
002000     IF CFG-LANGUAGE-SW
002100        STRING "Dairy Update: " FRM-NAME DELIMITED BY SIZE
002200               ", umetoa maziwa lita " NTF-QTY-EDITED DELIMITED BY SIZE
002300               " tarehe " DEL-DATE DELIMITED BY SIZE
002400               " kwa " STN-NAME DELIMITED BY SIZE
002500               ". Asante." DELIMITED BY SIZE
002600               INTO NTF-TEXT
002700     ELSE
002800        STRING "Dairy Update: Dear " FRM-NAME DELIMITED BY SIZE
002900               ", you delivered " NTF-QTY-EDITED DELIMITED BY SIZE
003000               " liters of milk on " DEL-DATE DELIMITED BY SIZE
003100               " to " STN-NAME DELIMITED BY SIZE
003200               ". Thank you." DELIMITED BY SIZE
003300               INTO NTF-TEXT.
003400*-------------------------------------------------------------------
003500
003600COMPOSE-REJECTION-TEXT.
003700
003800     MOVE SPACES TO NTF-TEXT.
003900
004000     IF CFG-LANGUAGE-SW
004100        STRING FRM-NAME DELIMITED BY SIZE
004200               ", maziwa yako ya tarehe " DEL-DATE DELIMITED BY SIZE
004300               " yamekataliwa. Sababu: " NTF-REASON DELIMITED BY SIZE
004400               ". Wasiliana na " STN-NAME DELIMITED BY SIZE
004500               "." DELIMITED BY SIZE
004600               INTO NTF-TEXT
004700     ELSE
004800        STRING "Dear " FRM-NAME DELIMITED BY SIZE
004900               ", your delivery on " DEL-DATE DELIMITED BY SIZE
005000               " was rejected. Reason: " NTF-REASON DELIMITED BY SIZE
005100               ". Contact " STN-NAME DELIMITED BY SIZE
005200               "." DELIMITED BY SIZE
005300               INTO NTF-TEXT.
005400*-------------------------------------------------------------------
005500
005600COMPOSE-SUMMARY-TEXT.
005700
005800     MOVE SUM-TOTAL-LITERS TO NTF-LITERS-EDITED.
005900     MOVE SUM-EST-PAYMENT  TO NTF-AMOUNT-EDITED.
006000     MOVE SPACES TO NTF-TEXT.
006100
006200     IF CFG-LANGUAGE-SW
006300        STRING "Muhtasari wa Mwezi: " FRM-NAME DELIMITED BY SIZE
006400               ", katika " SUM-MONTH DELIMITED BY SIZE
006500               " ulitoa lita " NTF-LITERS-EDITED DELIMITED BY SIZE
006600               ". Malipo yaliyokadiriwa: " SUM-CURRENCY
006650                                                   DELIMITED BY SIZE
006700               " " NTF-AMOUNT-EDITED DELIMITED BY SIZE
006800               "." DELIMITED BY SIZE
006900               INTO NTF-TEXT
007000     ELSE
007100        STRING "Monthly Summary: Dear " FRM-NAME DELIMITED BY SIZE
007200               ", in " SUM-MONTH DELIMITED BY SIZE
007300               " you delivered " NTF-LITERS-EDITED DELIMITED BY SIZE
007400               " liters. Estimated payment: " SUM-CURRENCY
007500                                                   DELIMITED BY SIZE
007600               " " NTF-AMOUNT-EDITED DELIMITED BY SIZE
007700               "." DELIMITED BY SIZE
007800               INTO NTF-TEXT.
