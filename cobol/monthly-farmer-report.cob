000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. monthly-farmer-report.
000300AUTHOR. L FRANCIS.
000400INSTALLATION. LAKESIDE DAIRY CO-OP - DATA PROCESSING.
000500DATE-WRITTEN. 1990-07-18.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED - DATA PROCESSING DEPT USE ONLY.
000800*-------------------------------------------------------------------
000900*   MONTHLY-FARMER-REPORT
001000*   Operator keys a farmer code and a month (CCYY-MM) at the
001100*   console; this program looks the farmer/month up on SUMMARY-FILE
001200*   (written once a month by monthly-summary-generation) and prints
001300*   one block of figures for it - total liters, total deliveries,
001400*   average fat, grade A/B/C/Rejected counts, estimated payment and
001500*   currency.  SUMMARY-FILE only holds a farmer's month after the
001600*   month-end run has been through, so if the board asks for a
001700*   figure ahead of month-end, or a re-run is needed after a late
001800*   correction, REGENERATE-SUMMARY-IF-ABSENT walks DELIVERY-FILE on
001900*   its own and totals the month up the same way the month-end job
002000*   would, without having to wait for the batch window.  A farmer/
002100*   month with no deliveries on file either way comes back "NO
002200*   DELIVERIES FOUND" - there is nothing to print.
002300*-------------------------------------------------------------------
002400*   CHANGE LOG
002500*-------------------------------------------------------------------
002600*1990-07-18 LF   TKT-1130 Original program - straight lookup against
002700*                         SUMMARY-FILE only, "RECORD NOT ON FILE"
002800*                         when the month-end job had not produced it
002900*1991-03-11 LF   TKT-1142 block now shows the station the farmer was
003000*                         registered to that month, board wanted it
003100*                         on the printed block next to the farmer name
003200*1998-11-09 LF   Y2K sweep - month key entry widened to four digit
003300*                         CCYY, DDV-MONTH-KEY built the same way the
003400*                         month-end job builds it off DEL-DATE
003500*1999-02-01 LF   TKT-1121 grade A/B/C/Rejected counts added to the
003600*                         printed block at the co-op board's request
003700*2009-07-14 NMR  TKT-1112 estimated payment and currency added to the
003800*                         block once the pricing module went in
003900*2011-02-14 NMR  TKT-1210 REGENERATE-SUMMARY-IF-ABSENT added - board
004000*                         kept asking for current-month figures ahead
004100*                         of the month-end run, this walks the raw
004200*                         DELIVERY-FILE itself rather than making the
004300*                         board wait; same accumulation and rounding
004400*                         PL-CALC-PAYMENT.CBL already uses month-end
004500*2011-02-14 NMR  TKT-1210 dropped the station lookup from the block -
004600*                         DELIVERY-FILE does not carry it at the
004700*                         delivery level when a summary is rebuilt
004800*2016-09-30 NMR  TKT-1340 average fat prints N/A rather than zero for
004900*                         a farmer/month with no fat readings at all
005000*-------------------------------------------------------------------
005100ENVIRONMENT DIVISION.
005200   CONFIGURATION SECTION.
005300      SPECIAL-NAMES.
005400         C01 IS TOP-OF-FORM.
005500   INPUT-OUTPUT SECTION.
005600      FILE-CONTROL.
005700
005800         COPY "SLSUMRY.CBL".
005900         COPY "SLDELIV.CBL".
006000         COPY "SLFARMER.CBL".
006100         COPY "SLCONFIG.CBL".
006200
006300         SELECT PRINTER-FILE
006400                ASSIGN TO "monthly-farmer-report.prn"
006500                ORGANIZATION IS LINE SEQUENTIAL.
006600
006700DATA DIVISION.
006800   FILE SECTION.
006900
007000*     DELIVERY-FILE is read here only when REGENERATE-SUMMARY-IF-
007100*     ABSENT has to total a month up itself - the rest of the time
007200*     this record area sits idle and MONTHLY-SUMMARY-RECORD below
007300*     carries the whole answer straight off SUMMARY-FILE.
007400      COPY "FDSUMRY.CBL".
007500      COPY "FDDELIV.CBL".
007600      COPY "FDFARMER.CBL".
007700      COPY "FDCONFIG.CBL".
007800
007900      FD PRINTER-FILE.
008000      01 PRINTER-RECORD                PIC X(80).
008100
008200   WORKING-STORAGE SECTION.
008300
008400      COPY "WSDTVAL.CBL".
008500      COPY "wscalc01.cbl".
008600
008700      01 FRM-TABLE-AREA.
008800         05 W-FARMER-TABLE-COUNT   PIC 9(5) COMP.
008900         05 FRM-TABLE-ENTRY OCCURS 5000 TIMES
009000                            ASCENDING KEY IS FRM-CODE
009100                            INDEXED BY LOOK-FARMER-SUB.
009200            10 FRM-CODE              PIC X(32).
009300            10 FRM-NAME              PIC X(25).
009400            10 FRM-PHONE             PIC X(16).
009500            10 FRM-MPESA-PHONE       PIC X(16).
009600            10 FRM-STATION-CODE      PIC X(10).
009700            10 FRM-ACTIVE            PIC X(01).
009800
009900      01 LOOK-FARMER-CODE           PIC X(32).
010000
010100      01 W-FOUND-FARMER-RECORD      PIC X.
010200         88 FOUND-FARMER-RECORD     VALUE "Y".
010300
010400      01 W-END-OF-FARMER-MASTER     PIC X.
010500         88 END-OF-FARMER-MASTER    VALUE "Y".
010600
010700      01 W-END-OF-SUMMARY-FILE      PIC X.
010800         88 END-OF-SUMMARY-FILE     VALUE "Y".
010900
011000      01 W-END-OF-DELIVERY-FILE     PIC X.
011100         88 END-OF-DELIVERY-FILE    VALUE "Y".
011200
011300      01 W-FOUND-SUMMARY-RECORD     PIC X.
011400         88 FOUND-SUMMARY-RECORD    VALUE "Y".
011500
011600      01 W-ANY-DELIVERIES-FOUND     PIC X.
011700         88 ANY-DELIVERIES-FOUND    VALUE "Y".
011800
011900      01 W-SUMMARY-REGENERATED      PIC X.
012000         88 SUMMARY-WAS-REGENERATED VALUE "Y".
012100
012200      01 DUMMY                      PIC X.
012300
012400      01 ENTRY-FARMER-CODE          PIC X(32).
012500
012600      01 ENTRY-MONTH                PIC X(07).
012700      01 ENTRY-MONTH-ALT REDEFINES ENTRY-MONTH.
012800         05 ENT-MONTH-CCYY          PIC 9(4).
012900         05 ENT-MONTH-DASH          PIC X(01).
013000         05 ENT-MONTH-MM            PIC 9(2).
013100            88 ENT-MONTH-VALID      VALUE 1 THROUGH 12.
013200
013300      01 W-SUM-TOTAL-LITERS         PIC 9(6)V9(3).
013400      01 W-SUM-FAT-SUM              PIC 9(6)V9(2).
013500
013600      01 W-SUM-GRADE-COUNTS.
013700         05 W-SUM-DELIVERY-COUNT    PIC 9(4) COMP.
013800         05 W-SUM-GRADE-A-CT        PIC 9(4) COMP.
013900         05 W-SUM-GRADE-B-CT        PIC 9(4) COMP.
014000         05 W-SUM-GRADE-C-CT        PIC 9(4) COMP.
014100         05 W-SUM-REJECT-CT         PIC 9(4) COMP.
014200         05 W-SUM-FAT-COUNT         PIC 9(4) COMP.
014300
014400      01 W-SUM-GRADE-COUNTS-CHECK REDEFINES W-SUM-GRADE-COUNTS.
014500         05 W-SUM-GRADE-CHECK-BYTES PIC X(12).
014600
014700      01 WS-AVG-FAT-WORK            PIC 9(2)V9(2).
014800      01 WS-AVG-FAT-WORK-ALT REDEFINES WS-AVG-FAT-WORK.
014900         05 WS-AVG-FAT-WHOLE        PIC 9(2).
015000         05 WS-AVG-FAT-FRACTION     PIC 9(2).
015100
015200      01 W-PRINT-AVG-FAT            PIC Z9.99.
015300      01 W-PRINT-AVG-FAT-TEXT       PIC X(05).
015400
015500      01 W-RUN-TOTALS.
015600         05 W-TOTAL-QUERIES-RUN     PIC 9(5) COMP.
015700         05 W-TOTAL-FOUND-DIRECT    PIC 9(5) COMP.
015800         05 W-TOTAL-REGENERATED     PIC 9(5) COMP.
015900         05 W-TOTAL-NOT-FOUND       PIC 9(5) COMP.
016000
016100      01 W-RUN-TOTALS-CHECK REDEFINES W-RUN-TOTALS.
016200         05 W-RUN-TOTALS-BYTES      PIC X(20).
016300
016400*-------------------------------------------------------------------
016500
016600PROCEDURE DIVISION.
016700
016800     PERFORM INITIALIZE-RUN.
016900
017000     PERFORM GET-QUERY-AND-SEARCH.
017100     PERFORM GET-QUERY-AND-SEARCH UNTIL
017200                                 ENTRY-FARMER-CODE EQUAL SPACES
017300                              OR FOUND-SUMMARY-RECORD.
017400
017500     PERFORM PRINT-BLOCK-AND-GET-ANOTHER UNTIL
017600                                 ENTRY-FARMER-CODE EQUAL SPACES.
017700
017800     PERFORM FINALIZE-RUN.
017900
018000     EXIT PROGRAM.
018100
018200     STOP RUN.
018300*-------------------------------------------------------------------
018400
018500INITIALIZE-RUN.
018600
018700     OPEN INPUT  FARMER-MASTER.
018800     OPEN INPUT  CONFIG-CONTROL.
018900     OPEN OUTPUT PRINTER-FILE.
019000
019100     PERFORM READ-CONFIG-CONTROL-RECORD.
019200     PERFORM LOAD-FARMER-TABLE.
019300
019400     MOVE 0 TO W-TOTAL-QUERIES-RUN W-TOTAL-FOUND-DIRECT
019500               W-TOTAL-REGENERATED W-TOTAL-NOT-FOUND.
019600*-------------------------------------------------------------------
019700
019800READ-CONFIG-CONTROL-RECORD.
019900
020000     MOVE 1 TO CONFIG-KEY.
020100     READ CONFIG-CONTROL RECORD
020200        INVALID KEY
020300           DISPLAY "*** CONFIG-CONTROL RECORD MISSING - RUN ABORTED"
020400           MOVE 16 TO RETURN-CODE
020500           STOP RUN.
020600*-------------------------------------------------------------------
020700
020800LOAD-FARMER-TABLE.
020900
021000     MOVE "N" TO W-END-OF-FARMER-MASTER.
021100     MOVE 0 TO W-FARMER-TABLE-COUNT.
021200
021300     READ FARMER-MASTER
021400        AT END MOVE "Y" TO W-END-OF-FARMER-MASTER.
021500
021600     PERFORM LOAD-ONE-FARMER-ENTRY UNTIL END-OF-FARMER-MASTER.
021700*-------------------------------------------------------------------
021800
021900LOAD-ONE-FARMER-ENTRY.
022000
022100     ADD 1 TO W-FARMER-TABLE-COUNT.
022200     SET LOOK-FARMER-SUB TO W-FARMER-TABLE-COUNT.
022300
022400     MOVE FRM-CODE         TO FRM-CODE (LOOK-FARMER-SUB).
022500     MOVE FRM-NAME         TO FRM-NAME (LOOK-FARMER-SUB).
022600     MOVE FRM-PHONE        TO FRM-PHONE (LOOK-FARMER-SUB).
022700     MOVE FRM-MPESA-PHONE  TO FRM-MPESA-PHONE (LOOK-FARMER-SUB).
022800     MOVE FRM-STATION-CODE TO FRM-STATION-CODE (LOOK-FARMER-SUB).
022900     MOVE FRM-ACTIVE       TO FRM-ACTIVE (LOOK-FARMER-SUB).
023000
023100     READ FARMER-MASTER
023200        AT END MOVE "Y" TO W-END-OF-FARMER-MASTER.
023300*-------------------------------------------------------------------
023400
023500GET-QUERY-AND-SEARCH.
023600
023700     MOVE SPACES TO ENTRY-FARMER-CODE.
023800     DISPLAY " ".
023900     DISPLAY "FARMER CODE TO REPORT ON  (<ENTER> TO QUIT): ".
024000     ACCEPT ENTRY-FARMER-CODE.
024100
024200     IF ENTRY-FARMER-CODE EQUAL SPACES
024300        DISPLAY "PROGRAM TERMINATED !"
024400     ELSE
024500        DISPLAY "MONTH TO REPORT ON  (CCYY-MM)............: "
024600        ACCEPT ENTRY-MONTH
024700        PERFORM SEARCH-FOR-FARMER-MONTH.
024800*-------------------------------------------------------------------
024900
025000SEARCH-FOR-FARMER-MONTH.
025100
025200     ADD 1 TO W-TOTAL-QUERIES-RUN.
025300     MOVE "N" TO W-SUMMARY-REGENERATED.
025400
025500     MOVE ENTRY-FARMER-CODE TO LOOK-FARMER-CODE.
025600     PERFORM LOOK-FOR-FARMER-RECORD.
025700
025800     IF NOT FOUND-FARMER-RECORD
025900        DISPLAY "FARMER CODE NOT ON FARMER-MASTER - TRY AGAIN"
026000        MOVE "N" TO W-FOUND-SUMMARY-RECORD
026100     ELSE
026200        PERFORM LOOK-FOR-SUMMARY-RECORD
026300        IF FOUND-SUMMARY-RECORD
026400           ADD 1 TO W-TOTAL-FOUND-DIRECT
026500        ELSE
026600           PERFORM REGENERATE-SUMMARY-IF-ABSENT
026700           IF FOUND-SUMMARY-RECORD
026800              ADD 1 TO W-TOTAL-REGENERATED
026900           ELSE
027000              ADD 1 TO W-TOTAL-NOT-FOUND
027100              DISPLAY "NO DELIVERIES FOUND FOR THAT FARMER/MONTH".
027200*-------------------------------------------------------------------
027300
027400LOOK-FOR-SUMMARY-RECORD.
027500
027600*    SUMMARY-FILE carries no key of its own - one pass start to
027700*    finish for every query, same as the farmer rollup scratch file
027800*    daily-delivery-report parks and rescans.
027900     OPEN INPUT SUMMARY-FILE.
028000
028100     MOVE "N" TO W-END-OF-SUMMARY-FILE.
028200     MOVE "N" TO W-FOUND-SUMMARY-RECORD.
028300
028400     READ SUMMARY-FILE
028500        AT END MOVE "Y" TO W-END-OF-SUMMARY-FILE.
028600
028700     PERFORM TEST-ONE-SUMMARY-RECORD
028800        UNTIL END-OF-SUMMARY-FILE OR FOUND-SUMMARY-RECORD.
028900
029000     CLOSE SUMMARY-FILE.
029100*-------------------------------------------------------------------
029200
029300TEST-ONE-SUMMARY-RECORD.
029400
029500     IF SUM-FARMER-CODE EQUAL ENTRY-FARMER-CODE
029600        AND SUM-MONTH EQUAL ENTRY-MONTH
029700        MOVE "Y" TO W-FOUND-SUMMARY-RECORD
029800     ELSE
029900        READ SUMMARY-FILE
030000           AT END MOVE "Y" TO W-END-OF-SUMMARY-FILE.
030100*-------------------------------------------------------------------
030200
030300REGENERATE-SUMMARY-IF-ABSENT.
030400
030500*    The month-end job has not summarized this farmer/month yet -
030600*    total DELIVERY-FILE up for it right here, the same way
030700*    monthly-summary-generation would, and build MONTHLY-SUMMARY-
030800*    RECORD from scratch so PRINT-FARMER-BLOCK never has to know
030900*    the difference.
031000     MOVE "N" TO W-ANY-DELIVERIES-FOUND.
031100     MOVE 0 TO W-SUM-TOTAL-LITERS W-SUM-FAT-SUM.
031200     MOVE 0 TO W-SUM-DELIVERY-COUNT W-SUM-GRADE-A-CT W-SUM-GRADE-B-CT
031300               W-SUM-GRADE-C-CT W-SUM-REJECT-CT W-SUM-FAT-COUNT.
031400     MOVE 0 TO W-RAW-PAYMENT-SUM.
031500
031600     OPEN INPUT DELIVERY-FILE.
031700
031800     MOVE "N" TO W-END-OF-DELIVERY-FILE.
031900     READ DELIVERY-FILE
032000        AT END MOVE "Y" TO W-END-OF-DELIVERY-FILE.
032100
032200     PERFORM TEST-ONE-DELIVERY-RECORD UNTIL END-OF-DELIVERY-FILE.
032300
032400     CLOSE DELIVERY-FILE.
032500
032600     IF ANY-DELIVERIES-FOUND
032700        PERFORM CALC-ROUND-PAYMENT-TOTAL
032800        PERFORM BUILD-SUMMARY-FROM-ACCUMULATORS
032900        MOVE "Y" TO W-FOUND-SUMMARY-RECORD
033000        MOVE "Y" TO W-SUMMARY-REGENERATED
033100     ELSE
033200        MOVE "N" TO W-FOUND-SUMMARY-RECORD.
033300*-------------------------------------------------------------------
033400
033500TEST-ONE-DELIVERY-RECORD.
033600
033700     MOVE DEL-DATE TO DDV-DATE-YYYY-MM-DD.
033800     MOVE DDV-DATE-CCYY TO DDV-MONTH-KEY-CCYY.
033900     MOVE DDV-DATE-MM   TO DDV-MONTH-KEY-MM.
034000
034100     IF DEL-FARMER-CODE EQUAL ENTRY-FARMER-CODE
034200        AND DDV-MONTH-KEY EQUAL ENTRY-MONTH
034300        MOVE "Y" TO W-ANY-DELIVERIES-FOUND
034400        PERFORM ACCUMULATE-DELIVERY.
034500
034600     READ DELIVERY-FILE
034700        AT END MOVE "Y" TO W-END-OF-DELIVERY-FILE.
034800*-------------------------------------------------------------------
034900
035000ACCUMULATE-DELIVERY.
035100
035200     ADD 1 TO W-SUM-DELIVERY-COUNT.
035300     ADD DEL-QTY-LITERS TO W-SUM-TOTAL-LITERS.
035400
035500     IF NOT DEL-FAT-IS-MISSING
035600        ADD DEL-FAT-CONTENT TO W-SUM-FAT-SUM
035700        ADD 1 TO W-SUM-FAT-COUNT.
035800
035900     IF DEL-GRADE-A
036000        ADD 1 TO W-SUM-GRADE-A-CT
036100     ELSE
036200     IF DEL-GRADE-B
036300        ADD 1 TO W-SUM-GRADE-B-CT
036400     ELSE
036500     IF DEL-GRADE-C
036600        ADD 1 TO W-SUM-GRADE-C-CT
036700     ELSE
036800        ADD 1 TO W-SUM-REJECT-CT.
036900
037000     PERFORM CALC-DELIVERY-PAYMENT.
037100*-------------------------------------------------------------------
037200
037300BUILD-SUMMARY-FROM-ACCUMULATORS.
037400
037500     MOVE ENTRY-FARMER-CODE    TO SUM-FARMER-CODE.
037600     MOVE ENTRY-MONTH          TO SUM-MONTH.
037700     MOVE W-SUM-TOTAL-LITERS   TO SUM-TOTAL-LITERS.
037800     MOVE W-SUM-DELIVERY-COUNT TO SUM-TOTAL-DELIVERIES.
037900     MOVE W-SUM-GRADE-A-CT     TO SUM-GRADE-A-COUNT.
038000     MOVE W-SUM-GRADE-B-CT     TO SUM-GRADE-B-COUNT.
038100     MOVE W-SUM-GRADE-C-CT     TO SUM-GRADE-C-COUNT.
038200     MOVE W-SUM-REJECT-CT      TO SUM-REJECTED-COUNT.
038300     MOVE CFG-DEFAULT-CURRENCY TO SUM-CURRENCY.
038400
038500     IF W-SUM-FAT-COUNT = 0
038600        MOVE "Y" TO SUM-AVG-FAT-MISSING
038700        MOVE 0    TO SUM-AVG-FAT
038800     ELSE
038900        MOVE "N" TO SUM-AVG-FAT-MISSING
039000        COMPUTE WS-AVG-FAT-WORK ROUNDED =
039100                 W-SUM-FAT-SUM / W-SUM-FAT-COUNT
039200        MOVE WS-AVG-FAT-WORK TO SUM-AVG-FAT.
039300
039400*    CALC-ROUND-PAYMENT-TOTAL has already moved the rounded result
039500*    into SUM-EST-PAYMENT directly - see PL-CALC-PAYMENT.CBL.
039600*-------------------------------------------------------------------
039700
039800PRINT-BLOCK-AND-GET-ANOTHER.
039900
040000     PERFORM PRINT-FARMER-BLOCK.
040100
040200     DISPLAY "<ENTER> TO CONTINUE".
040300     ACCEPT DUMMY.
040400
040500     PERFORM GET-QUERY-AND-SEARCH.
040600     PERFORM GET-QUERY-AND-SEARCH UNTIL
040700                                 ENTRY-FARMER-CODE EQUAL SPACES
040800                              OR FOUND-SUMMARY-RECORD.
040900*-------------------------------------------------------------------
041000
041100PRINT-FARMER-BLOCK.
041200
041300     IF SUM-FAT-IS-MISSING
041400        MOVE "  N/A" TO W-PRINT-AVG-FAT-TEXT
041500     ELSE
041600        MOVE SUM-AVG-FAT TO W-PRINT-AVG-FAT
041700        MOVE W-PRINT-AVG-FAT TO W-PRINT-AVG-FAT-TEXT.
041800
041900     MOVE SPACES TO PRINTER-RECORD.
042000     WRITE PRINTER-RECORD AFTER ADVANCING C01.
042100
042200     STRING "FARMER CODE........: " SUM-FARMER-CODE
042300            DELIMITED BY SIZE INTO PRINTER-RECORD.
042400     WRITE PRINTER-RECORD AFTER ADVANCING 1 LINE.
042500
042600     MOVE SPACES TO PRINTER-RECORD.
042700     IF FOUND-FARMER-RECORD
042800        STRING "FARMER NAME........: "
042900               FRM-NAME (LOOK-FARMER-SUB)
043000               DELIMITED BY SIZE INTO PRINTER-RECORD
043100     ELSE
043200        STRING "FARMER NAME........: " "*** NOT ON FARMER-MASTER ***"
043300               DELIMITED BY SIZE INTO PRINTER-RECORD.
043400     WRITE PRINTER-RECORD AFTER ADVANCING 1 LINE.
043500
043600     MOVE SPACES TO PRINTER-RECORD.
043700     STRING "MONTH..............: " SUM-MONTH
043800            DELIMITED BY SIZE INTO PRINTER-RECORD.
043900     WRITE PRINTER-RECORD AFTER ADVANCING 1 LINE.
044000
044100     MOVE SPACES TO PRINTER-RECORD.
044200     STRING "TOTAL LITERS.......: " SUM-TOTAL-LITERS
044300            DELIMITED BY SIZE INTO PRINTER-RECORD.
044400     WRITE PRINTER-RECORD AFTER ADVANCING 1 LINE.
044500
044600     MOVE SPACES TO PRINTER-RECORD.
044700     STRING "TOTAL DELIVERIES...: " SUM-TOTAL-DELIVERIES
044800            DELIMITED BY SIZE INTO PRINTER-RECORD.
044900     WRITE PRINTER-RECORD AFTER ADVANCING 1 LINE.
045000
045100     MOVE SPACES TO PRINTER-RECORD.
045200     STRING "AVERAGE FAT %......: " W-PRINT-AVG-FAT-TEXT
045300            DELIMITED BY SIZE INTO PRINTER-RECORD.
045400     WRITE PRINTER-RECORD AFTER ADVANCING 1 LINE.
045500
045600     MOVE SPACES TO PRINTER-RECORD.
045700     STRING "GRADE A DELIVERIES.: " SUM-GRADE-A-COUNT
045800            DELIMITED BY SIZE INTO PRINTER-RECORD.
045900     WRITE PRINTER-RECORD AFTER ADVANCING 1 LINE.
046000
046100     MOVE SPACES TO PRINTER-RECORD.
046200     STRING "GRADE B DELIVERIES.: " SUM-GRADE-B-COUNT
046300            DELIMITED BY SIZE INTO PRINTER-RECORD.
046400     WRITE PRINTER-RECORD AFTER ADVANCING 1 LINE.
046500
046600     MOVE SPACES TO PRINTER-RECORD.
046700     STRING "GRADE C DELIVERIES.: " SUM-GRADE-C-COUNT
046800            DELIMITED BY SIZE INTO PRINTER-RECORD.
046900     WRITE PRINTER-RECORD AFTER ADVANCING 1 LINE.
047000
047100     MOVE SPACES TO PRINTER-RECORD.
047200     STRING "REJECTED DELIVERIES: " SUM-REJECTED-COUNT
047300            DELIMITED BY SIZE INTO PRINTER-RECORD.
047400     WRITE PRINTER-RECORD AFTER ADVANCING 1 LINE.
047500
047600     MOVE SPACES TO PRINTER-RECORD.
047700     STRING "ESTIMATED PAYMENT..: " SUM-EST-PAYMENT " " SUM-CURRENCY
047800            DELIMITED BY SIZE INTO PRINTER-RECORD.
047900     WRITE PRINTER-RECORD AFTER ADVANCING 1 LINE.
048000
048100     IF SUMMARY-WAS-REGENERATED
048200        MOVE SPACES TO PRINTER-RECORD
048300        STRING "(FIGURES REGENERATED FROM DELIVERY-FILE - MONTH-END"
048400               " NOT YET RUN FOR THIS MONTH)"
048500               DELIMITED BY SIZE INTO PRINTER-RECORD
048600        WRITE PRINTER-RECORD AFTER ADVANCING 1 LINE.
048700
048800     DISPLAY "BLOCK PRINTED FOR FARMER " ENTRY-FARMER-CODE
048900             " MONTH " ENTRY-MONTH.
049000*-------------------------------------------------------------------
049100
049200FINALIZE-RUN.
049300
049400     PERFORM REPORT-RUN-TOTALS.
049500
049600     CLOSE FARMER-MASTER.
049700     CLOSE CONFIG-CONTROL.
049800     CLOSE PRINTER-FILE.
049900*-------------------------------------------------------------------
050000
050100REPORT-RUN-TOTALS.
050200
050300     DISPLAY "MONTHLY-FARMER-REPORT RUN TOTALS".
050400     DISPLAY "  QUERIES RUN..........: " W-TOTAL-QUERIES-RUN.
050500     DISPLAY "  FOUND ON SUMMARY-FILE: " W-TOTAL-FOUND-DIRECT.
050600     DISPLAY "  REGENERATED FROM DEL.: " W-TOTAL-REGENERATED.
050700     DISPLAY "  NO DELIVERIES FOUND..: " W-TOTAL-NOT-FOUND.
050800*-------------------------------------------------------------------
050900
051000COPY "PL-LOOK-FOR-FARMER-RECORD.CBL".
051100COPY "PL-CALC-PAYMENT.CBL".
051200*-------------------------------------------------------------------
