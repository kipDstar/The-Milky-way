000100*PL-LOOK-FOR-FARMER-RECORD.CBL
000200*-------------------------------------------------------------------
000300*   FARMER-MASTER is loaded whole into FRM-TABLE at the start of the
000400*   run (see LOAD-FARMER-TABLE in the calling program) and searched
000500*   from here on - no keyed READ against the master is ever issued
000600*   mid-batch.  Caller moves the farmer code to LOOK-FARMER-CODE,
000700*   PERFORMs LOOK-FOR-FARMER-RECORD, then tests FOUND-FARMER-RECORD;
000800*   on a hit, LOOK-FARMER-SUB points at the matching table entry.
000900*-------------------------------------------------------------------
001000*1989-06-02 LF   TKT-1098 Original PL-LOOK-FOR-FARMER-RECORD.CBL
001100*2011-01-19 NMR  TKT-1205 changed from linear scan to SEARCH ALL
001200*                         after the farmer file passed 4,000 rows
001300*-------------------------------------------------------------------
001400
001500LOOK-FOR-FARMER-RECORD.
001600
001700     MOVE "N" TO W-FOUND-FARMER-RECORD.
001800     SET LOOK-FARMER-SUB TO 1.
001900
002000     SEARCH ALL FRM-TABLE-ENTRY
002100        AT END
002200           MOVE "N" TO W-FOUND-FARMER-RECORD
002300        WHEN FRM-CODE (LOOK-FARMER-SUB) = LOOK-FARMER-CODE
002400           MOVE "Y" TO W-FOUND-FARMER-RECORD.
