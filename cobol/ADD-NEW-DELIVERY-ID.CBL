000100*ADD-NEW-DELIVERY-ID.CBL
000200*-------------------------------------------------------------------
000300*   Assigns the next DEL-ID by adding 1 to CFG-NEXT-DELIVERY-SEQ on
000400*   CONFIG-CONTROL and rewriting the record at once, so every
000500*   accepted intake record gets the next number without a re-read.
000600*   CONFIG-CONTROL is kept open I-O for the whole run for that
000700*   reason.
000800*-------------------------------------------------------------------
000900*1989-06-02 LF   TKT-1098 Original ADD-NEW-DELIVERY-ID.CBL
001000*-------------------------------------------------------------------
001100
001200ASSIGN-NEW-DELIVERY-ID.
001300
001400     ADD 1 TO CFG-NEXT-DELIVERY-SEQ.
001500     MOVE CFG-NEXT-DELIVERY-SEQ TO DEL-ID.
001600     PERFORM REWRITE-CONFIG-CONTROL-RECORD.
