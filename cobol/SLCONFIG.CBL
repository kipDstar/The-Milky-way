000100*SLCONFIG.CBL
000200*-------------------------------------------------------------------
000300*   FILE-CONTROL entry for CONFIG-CONTROL - the one-record shop
000400*   parameter file holding the pricing, currency/language and next-
000500*   sequence settings, maintained by config-file-maintenance.
000600*-------------------------------------------------------------------
000700*1989-06-02 LF   TKT-1098 Original SLCONFIG.CBL
000800*-------------------------------------------------------------------
000900
001000     SELECT CONFIG-CONTROL
001100            ASSIGN TO "CONFIG-CONTROL"
001200            ORGANIZATION IS INDEXED
001300            ACCESS MODE IS RANDOM
001400            RECORD KEY IS CONFIG-KEY.
