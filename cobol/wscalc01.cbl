000100*WSCALC01.CBL
000200*-------------------------------------------------------------------
000300*   Work fields for PL-CALC-PAYMENT.CBL.  Money items stay zoned
000400*   DISPLAY like every other amount in this shop's files - nothing
000500*   in PL-CALC-PAYMENT is packed.
000600*-------------------------------------------------------------------
000700*2009-07-14 NMR  TKT-1112 Original wscalc01.cbl
000800*2010-11-05 NMR  TKT-1180 half-even tie-break fields added
000900*-------------------------------------------------------------------
001000
001100     01 W-CALC-MULTIPLIER            PIC 9(1)V9(2).
001200     01 W-RAW-DELIVERY-PAYMENT       PIC S9(8)V9(7).
001300     01 W-RAW-PAYMENT-SUM            PIC S9(10)V9(7).
001400     01 W-CALC-TRUNCATED-TOTAL       PIC S9(10)V9(2).
001500     01 W-CALC-REMAINDER             PIC S9(3).
001600     01 W-CALC-WHOLE-CENTS           PIC S9(12) COMP.
001700     01 W-CALC-DUMMY-QUOTIENT        PIC S9(12) COMP.
001800     01 W-CALC-LAST-CENT-DIGIT       PIC S9(03) COMP.
001900     01 FILLER                       PIC X(10) VALUE SPACES.
