000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. monthly-summary-generation.
000300AUTHOR. L FRANCIS.
000400INSTALLATION. LAKESIDE DAIRY CO-OP - DATA PROCESSING.
000500DATE-WRITTEN. 1989-09-14.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED - DATA PROCESSING DEPT USE ONLY.
000800*-------------------------------------------------------------------
000900*   MONTHLY-SUMMARY-GENERATION
001000*   Sorts the accepted-deliveries file by farmer and date, breaks on
001100*   farmer/month, and rolls each break up into one MONTHLY-SUMMARY-
001200*   RECORD - total liters, delivery count, grade A/B/C/Rejected
001300*   counts, average fat, and the estimated payment out of the pricing
001400*   module.  A month-end notice is dropped into NOTIFY-LOG for every
001500*   farmer summarized.
001600*-------------------------------------------------------------------
001700*   CHANGE LOG
001800*-------------------------------------------------------------------
001900*1989-09-14 LF   TKT-1104 Original program - added up total liters
002000*                         per farmer per month off the collection
002100*                         route's delivery file, no pricing involved
002200*                         yet, single collection route
002300*1998-11-09 LF   Y2K sweep - month break key rebuilt off the four
002400*                         digit DDV-DATE-CCYY, no two digit years held
002500*1999-02-01 LF   TKT-1121 grade A/B/C/Rejected counts added to the
002600*                         summary line at the co-op board's request
002700*2009-07-14 NMR  TKT-1112 Estimated payment wired in off the new
002800*                         pricing module (PL-CALC-PAYMENT.CBL) - this
002900*                         is the first run that puts money against a
003000*                         farmer's month
003100*2011-01-19 NMR  TKT-1205 Month-end notification text composed for
003200*                         every farmer summarized
003300*2016-09-30 NMR  TKT-1340 SUM-AVG-FAT-MISSING switch added - board
003400*                         auditors did not want a zero average shown
003500*                         for a farmer with no fat readings all month
003600*-------------------------------------------------------------------
003700ENVIRONMENT DIVISION.
003800   CONFIGURATION SECTION.
003900      SPECIAL-NAMES.
004000         C01 IS TOP-OF-FORM.
004100   INPUT-OUTPUT SECTION.
004200      FILE-CONTROL.
004300
004400         COPY "SLDELIV.CBL".
004500         COPY "SLFARMER.CBL".
004600         COPY "SLCONFIG.CBL".
004700         COPY "SLSUMRY.CBL".
004800
004900         SELECT WORK-FILE
005000                ASSIGN TO "WORK-FILE"
005100                ORGANIZATION IS SEQUENTIAL.
005200
005300         SELECT SORT-FILE
005400                ASSIGN TO "SORT-FILE.TMP".
005500
005600*        Night shift's job control gives this run its own physical
005700*        NOTIFY-LOG dataset behind the logical name below, the same
005800*        as it does for delivery-intake-sync - the two jobs never
005900*        share one physical file.
006000         SELECT NOTIFY-LOG
006100                ASSIGN TO "NOTIFY-LOG"
006200                ORGANIZATION IS LINE SEQUENTIAL.
006300
006400DATA DIVISION.
006500   FILE SECTION.
006600
006700*     DELIVERY-FILE is opened here only so the SORT statement below
006800*     has something to OPEN/READ/CLOSE on the USING side - once the
006900*     sort finishes this record area is idle, and CALC-DELIVERY-
007000*     PAYMENT borrows it as the current-delivery work area, testing
007100*     DEL-GRADE-A/B/C against whatever grade was just moved in from
007200*     the sorted WORK-FILE.
007300      COPY "FDDELIV.CBL".
007400      COPY "FDFARMER.CBL".
007500      COPY "FDCONFIG.CBL".
007600      COPY "FDSUMRY.CBL".
007700
007800      SD SORT-FILE.
007900      01 SORT-DELIVERY-RECORD.
008000          05 SRT-ID                   PIC X(12).
008100          05 SRT-FARMER-CODE          PIC X(32).
008200          05 SRT-STATION-CODE         PIC X(10).
008300          05 SRT-OFFICER-ID           PIC X(12).
008400          05 SRT-DATE                 PIC X(10).
008500          05 SRT-QTY-LITERS           PIC 9(4)V9(3).
008600          05 SRT-FAT-CONTENT          PIC 9(2)V9(2).
008700          05 SRT-FAT-MISSING          PIC X(01).
008800          05 SRT-QUALITY-GRADE        PIC X(01).
008900          05 SRT-SOURCE               PIC X(01).
009000          05 SRT-CLIENT-ID            PIC X(12).
009100          05 SRT-REMARKS              PIC X(40).
009200          05 FILLER                   PIC X(20).
009300
009400      FD WORK-FILE
009500         LABEL RECORDS ARE STANDARD.
009600      01 WORK-DELIVERY-RECORD.
009700          05 WRK-ID                   PIC X(12).
009800          05 WRK-FARMER-CODE          PIC X(32).
009900          05 WRK-STATION-CODE         PIC X(10).
010000          05 WRK-OFFICER-ID           PIC X(12).
010100          05 WRK-DATE                 PIC X(10).
010200          05 WRK-QTY-LITERS           PIC 9(4)V9(3).
010300          05 WRK-FAT-CONTENT          PIC 9(2)V9(2).
010400          05 WRK-FAT-MISSING          PIC X(01).
010500             88 WRK-FAT-IS-MISSING    VALUE "Y".
010600          05 WRK-QUALITY-GRADE        PIC X(01).
010700             88 WRK-GRADE-A           VALUE "A".
010800             88 WRK-GRADE-B           VALUE "B".
010900             88 WRK-GRADE-C           VALUE "C".
011000             88 WRK-GRADE-REJECTED    VALUE "R".
011100          05 WRK-SOURCE                PIC X(01).
011200          05 WRK-CLIENT-ID             PIC X(12).
011300          05 WRK-REMARKS                PIC X(40).
011400          05 FILLER                     PIC X(20).
011500
011600      FD NOTIFY-LOG
011700         LABEL RECORDS ARE OMITTED.
011800      01 NOTIFY-RECORD             PIC X(160).
011900
012000   WORKING-STORAGE SECTION.
012100
012200      COPY "WSDTVAL.CBL".
012300      COPY "wsntfy01.cbl".
012400      COPY "wscalc01.cbl".
012500
012600      01 FRM-TABLE-AREA.
012700         05 W-FARMER-TABLE-COUNT   PIC 9(5) COMP.
012800         05 FRM-TABLE-ENTRY OCCURS 5000 TIMES
012900                            ASCENDING KEY IS FRM-CODE
013000                            INDEXED BY LOOK-FARMER-SUB.
013100            10 FRM-CODE              PIC X(32).
013200            10 FRM-NAME              PIC X(25).
013300            10 FRM-PHONE             PIC X(16).
013400            10 FRM-MPESA-PHONE       PIC X(16).
013500            10 FRM-STATION-CODE      PIC X(10).
013600            10 FRM-ACTIVE            PIC X(01).
013700
013800      01 LOOK-FARMER-CODE           PIC X(32).
013900
014000      01 W-FOUND-FARMER-RECORD      PIC X.
014100         88 FOUND-FARMER-RECORD     VALUE "Y".
014200
014300      01 W-END-OF-FARMER-MASTER     PIC X.
014400         88 END-OF-FARMER-MASTER    VALUE "Y".
014500
014600      01 W-END-OF-WORK-FILE         PIC X.
014700         88 END-OF-WORK-FILE        VALUE "Y".
014800
014900      01 W-FARMER-HAS-PHONE         PIC X.
015000         88 FARMER-HAS-PHONE        VALUE "Y".
015100
015200      01 W-CURRENT-FARMER-CODE      PIC X(32).
015300      01 W-CURRENT-MONTH-KEY        PIC X(07).
015400
015500      01 W-SUM-TOTAL-LITERS         PIC 9(6)V9(3).
015600      01 W-SUM-FAT-SUM              PIC 9(6)V9(2).
015700
015800      01 W-SUM-GRADE-COUNTS.
015900         05 W-SUM-DELIVERY-COUNT    PIC 9(4) COMP.
016000         05 W-SUM-GRADE-A-CT        PIC 9(4) COMP.
016100         05 W-SUM-GRADE-B-CT        PIC 9(4) COMP.
016200         05 W-SUM-GRADE-C-CT        PIC 9(4) COMP.
016300         05 W-SUM-REJECT-CT         PIC 9(4) COMP.
016400         05 W-SUM-FAT-COUNT         PIC 9(4) COMP.
016500
016600      01 W-SUM-GRADE-COUNTS-CHECK REDEFINES W-SUM-GRADE-COUNTS.
016700         05 W-SUM-GRADE-CHECK-BYTES PIC X(12).
016800
016900      01 WS-AVG-FAT-WORK            PIC 9(2)V9(2).
017000      01 WS-AVG-FAT-WORK-ALT REDEFINES WS-AVG-FAT-WORK.
017100         05 WS-AVG-FAT-WHOLE        PIC 9(2).
017200         05 WS-AVG-FAT-FRACTION     PIC 9(2).
017300
017400      01 W-RUN-TOTALS.
017500         05 W-TOTAL-DELIVERIES-READ      PIC 9(7) COMP.
017600         05 W-TOTAL-FARMERS-SUMMARIZED   PIC 9(5) COMP.
017700
017800      01 W-RUN-TOTALS-CHECK REDEFINES W-RUN-TOTALS.
017900         05 W-RUN-TOTALS-BYTES      PIC X(12).
018000*-------------------------------------------------------------------
018100
018200PROCEDURE DIVISION.
018300
018400     PERFORM INITIALIZE-RUN.
018500
018600     PERFORM PROCESS-FARMER-MONTH-BREAK THRU
018700                                 PROCESS-FARMER-MONTH-BREAK-EXIT
018800        UNTIL END-OF-WORK-FILE.
018900
019000     PERFORM FINALIZE-RUN.
019100
019200     EXIT PROGRAM.
019300
019400     STOP RUN.
019500*-------------------------------------------------------------------
019600
019700INITIALIZE-RUN.
019800
019900     PERFORM SORT-DELIVERY-FILE.
020000
020100     OPEN INPUT  FARMER-MASTER.
020200     OPEN INPUT  CONFIG-CONTROL.
020300     OPEN OUTPUT SUMMARY-FILE.
020400     OPEN OUTPUT NOTIFY-LOG.
020500     OPEN INPUT  WORK-FILE.
020600
020700     PERFORM READ-CONFIG-CONTROL-RECORD.
020800     PERFORM LOAD-FARMER-TABLE.
020900
021000     MOVE 0 TO W-TOTAL-DELIVERIES-READ W-TOTAL-FARMERS-SUMMARIZED.
021100
021200     MOVE "N" TO W-END-OF-WORK-FILE.
021300     PERFORM READ-WORK-NEXT.
021400*-------------------------------------------------------------------
021500
021600SORT-DELIVERY-FILE.
021700
021800     SORT SORT-FILE
021900        ON ASCENDING KEY SRT-FARMER-CODE SRT-DATE
022000        USING DELIVERY-FILE
022100        GIVING WORK-FILE.
022200*-------------------------------------------------------------------
022300
022400LOAD-FARMER-TABLE.
022500
022600     MOVE "N" TO W-END-OF-FARMER-MASTER.
022700     MOVE 0 TO W-FARMER-TABLE-COUNT.
022800
022900     READ FARMER-MASTER
023000        AT END MOVE "Y" TO W-END-OF-FARMER-MASTER.
023100
023200     PERFORM LOAD-ONE-FARMER-ENTRY UNTIL END-OF-FARMER-MASTER.
023300*-------------------------------------------------------------------
023400
023500LOAD-ONE-FARMER-ENTRY.
023600
023700     ADD 1 TO W-FARMER-TABLE-COUNT.
023800     SET LOOK-FARMER-SUB TO W-FARMER-TABLE-COUNT.
023900
024000     MOVE FRM-CODE         TO FRM-CODE (LOOK-FARMER-SUB).
024100     MOVE FRM-NAME         TO FRM-NAME (LOOK-FARMER-SUB).
024200     MOVE FRM-PHONE        TO FRM-PHONE (LOOK-FARMER-SUB).
024300     MOVE FRM-MPESA-PHONE  TO FRM-MPESA-PHONE (LOOK-FARMER-SUB).
024400     MOVE FRM-STATION-CODE TO FRM-STATION-CODE (LOOK-FARMER-SUB).
024500     MOVE FRM-ACTIVE       TO FRM-ACTIVE (LOOK-FARMER-SUB).
024600
024700     READ FARMER-MASTER
024800        AT END MOVE "Y" TO W-END-OF-FARMER-MASTER.
024900*-------------------------------------------------------------------
025000
025100READ-WORK-NEXT.
025200
025300     READ WORK-FILE
025400        AT END MOVE "Y" TO W-END-OF-WORK-FILE.
025500
025600     IF NOT END-OF-WORK-FILE
025700        ADD 1 TO W-TOTAL-DELIVERIES-READ
025800        MOVE WRK-DATE TO DDV-DATE-YYYY-MM-DD
025900        MOVE DDV-DATE-CCYY TO DDV-MONTH-KEY-CCYY
026000        MOVE DDV-DATE-MM   TO DDV-MONTH-KEY-MM.
026100*-------------------------------------------------------------------
026200
026300PROCESS-FARMER-MONTH-BREAK.
026400
026500     MOVE WRK-FARMER-CODE TO W-CURRENT-FARMER-CODE.
026600     MOVE DDV-MONTH-KEY   TO W-CURRENT-MONTH-KEY.
026700
026800     PERFORM ZERO-FARMER-MONTH-ACCUMULATORS.
026900
027000     PERFORM ACCUMULATE-DELIVERY
027100        UNTIL END-OF-WORK-FILE
027200        OR WRK-FARMER-CODE NOT EQUAL W-CURRENT-FARMER-CODE
027300        OR DDV-MONTH-KEY NOT EQUAL W-CURRENT-MONTH-KEY.
027400
027500     PERFORM CALC-ROUND-PAYMENT-TOTAL.
027600     PERFORM WRITE-MONTHLY-SUMMARY.
027700     PERFORM COMPOSE-SUMMARY-NOTIFICATION.
027800
027900PROCESS-FARMER-MONTH-BREAK-EXIT.
028000     EXIT.
028100*-------------------------------------------------------------------
028200
028300ZERO-FARMER-MONTH-ACCUMULATORS.
028400
028500     MOVE 0 TO W-SUM-TOTAL-LITERS W-SUM-FAT-SUM.
028600     MOVE 0 TO W-SUM-DELIVERY-COUNT W-SUM-GRADE-A-CT W-SUM-GRADE-B-CT
028700               W-SUM-GRADE-C-CT W-SUM-REJECT-CT W-SUM-FAT-COUNT.
028800     MOVE 0 TO W-RAW-PAYMENT-SUM.
028900*-------------------------------------------------------------------
029000
029100ACCUMULATE-DELIVERY.
029200
029300     ADD 1 TO W-SUM-DELIVERY-COUNT.
029400     ADD WRK-QTY-LITERS TO W-SUM-TOTAL-LITERS.
029500
029600     IF NOT WRK-FAT-IS-MISSING
029700        ADD WRK-FAT-CONTENT TO W-SUM-FAT-SUM
029800        ADD 1 TO W-SUM-FAT-COUNT.
029900
030000     IF WRK-GRADE-A
030100        ADD 1 TO W-SUM-GRADE-A-CT
030200     ELSE
030300     IF WRK-GRADE-B
030400        ADD 1 TO W-SUM-GRADE-B-CT
030500     ELSE
030600     IF WRK-GRADE-C
030700        ADD 1 TO W-SUM-GRADE-C-CT
030800     ELSE
030900        ADD 1 TO W-SUM-REJECT-CT.
031000
031100     MOVE WRK-QTY-LITERS    TO DEL-QTY-LITERS.
031200     MOVE WRK-QUALITY-GRADE TO DEL-QUALITY-GRADE.
031300     PERFORM CALC-DELIVERY-PAYMENT.
031400
031500     PERFORM READ-WORK-NEXT.
031600*-------------------------------------------------------------------
031700
031800WRITE-MONTHLY-SUMMARY.
031900
032000     MOVE W-CURRENT-FARMER-CODE TO SUM-FARMER-CODE.
032100     MOVE W-CURRENT-MONTH-KEY   TO SUM-MONTH.
032200     MOVE W-SUM-TOTAL-LITERS    TO SUM-TOTAL-LITERS.
032300     MOVE W-SUM-DELIVERY-COUNT  TO SUM-TOTAL-DELIVERIES.
032400     MOVE W-SUM-GRADE-A-CT      TO SUM-GRADE-A-COUNT.
032500     MOVE W-SUM-GRADE-B-CT      TO SUM-GRADE-B-COUNT.
032600     MOVE W-SUM-GRADE-C-CT      TO SUM-GRADE-C-COUNT.
032700     MOVE W-SUM-REJECT-CT       TO SUM-REJECTED-COUNT.
032800     MOVE CFG-DEFAULT-CURRENCY  TO SUM-CURRENCY.
032900
033000     IF W-SUM-FAT-COUNT = 0
033100        MOVE "Y" TO SUM-AVG-FAT-MISSING
033200        MOVE 0    TO SUM-AVG-FAT
033300     ELSE
033400        MOVE "N" TO SUM-AVG-FAT-MISSING
033500        COMPUTE WS-AVG-FAT-WORK ROUNDED =
033600                 W-SUM-FAT-SUM / W-SUM-FAT-COUNT
033700        MOVE WS-AVG-FAT-WORK TO SUM-AVG-FAT.
033800
033900*    CALC-ROUND-PAYMENT-TOTAL has already moved the rounded result
034000*    into SUM-EST-PAYMENT directly - see PL-CALC-PAYMENT.CBL.
034100
034200     WRITE MONTHLY-SUMMARY-RECORD.
034300     ADD 1 TO W-TOTAL-FARMERS-SUMMARIZED.
034400*-------------------------------------------------------------------
034500
034600COMPOSE-SUMMARY-NOTIFICATION.
034700
034800     MOVE W-CURRENT-FARMER-CODE TO LOOK-FARMER-CODE.
034900     PERFORM LOOK-FOR-FARMER-RECORD.
035000
035100     MOVE "N" TO W-FARMER-HAS-PHONE.
035200
035300     IF FOUND-FARMER-RECORD
035400        IF FRM-MPESA-PHONE (LOOK-FARMER-SUB) NOT EQUAL SPACES
035500           MOVE "Y" TO W-FARMER-HAS-PHONE
035600        ELSE
035700        IF FRM-PHONE (LOOK-FARMER-SUB) NOT EQUAL SPACES
035800           MOVE "Y" TO W-FARMER-HAS-PHONE.
035900
036000     IF NOT FOUND-FARMER-RECORD OR NOT FARMER-HAS-PHONE
036100        STRING "SKIPPED - Farmer " W-CURRENT-FARMER-CODE
036200                                            DELIMITED BY SIZE
036300               " has no phone number" DELIMITED BY SIZE
036400               INTO NOTIFY-RECORD
036500        WRITE NOTIFY-RECORD
036600     ELSE
036700        MOVE FRM-NAME (LOOK-FARMER-SUB) TO FRM-NAME
036800        PERFORM COMPOSE-SUMMARY-TEXT
036900        MOVE NTF-TEXT TO NOTIFY-RECORD
037000        WRITE NOTIFY-RECORD.
037100*-------------------------------------------------------------------
037200
037300READ-CONFIG-CONTROL-RECORD.
037400
037500     MOVE 1 TO CONFIG-KEY.
037600     READ CONFIG-CONTROL RECORD
037700        INVALID KEY
037800           DISPLAY "*** CONFIG-CONTROL RECORD MISSING - RUN ABORTED"
037900           MOVE 16 TO RETURN-CODE
038000           STOP RUN.
038100*-------------------------------------------------------------------
038200
038300FINALIZE-RUN.
038400
038500     PERFORM REPORT-RUN-TOTALS.
038600
038700     CLOSE FARMER-MASTER.
038800     CLOSE CONFIG-CONTROL.
038900     CLOSE SUMMARY-FILE.
039000     CLOSE NOTIFY-LOG.
039100     CLOSE WORK-FILE.
039200*-------------------------------------------------------------------
039300
039400REPORT-RUN-TOTALS.
039500
039600     DISPLAY "MONTHLY-SUMMARY-GENERATION RUN TOTALS".
039700     DISPLAY "  DELIVERIES READ.......: " W-TOTAL-DELIVERIES-READ.
039800     DISPLAY "  FARMER/MONTHS WRITTEN.: " W-TOTAL-FARMERS-SUMMARIZED.
039900*-------------------------------------------------------------------
040000
040100COPY "PL-LOOK-FOR-FARMER-RECORD.CBL".
040200COPY "PL-CALC-PAYMENT.CBL".
040300COPY "PL-COMPOSE-NOTIFICATION.CBL".
040400*-------------------------------------------------------------------
