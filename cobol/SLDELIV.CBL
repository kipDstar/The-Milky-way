000100*SLDELIV.CBL
000200*-------------------------------------------------------------------
000300*   FILE-CONTROL entry for DELIVERY-FILE - the accepted-deliveries
000400*   file written by delivery-intake-sync and read back by
000500*   monthly-summary-generation and daily-delivery-report.
000600*-------------------------------------------------------------------
000700*1989-06-02 LF   TKT-1098 Original SLDELIV.CBL
000800*-------------------------------------------------------------------
000900
001000     SELECT DELIVERY-FILE
001100            ASSIGN TO "DELIVERY-FILE"
001200            ORGANIZATION IS SEQUENTIAL.
