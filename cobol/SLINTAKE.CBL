000100*SLINTAKE.CBL
000200*-------------------------------------------------------------------
000300*   FILE-CONTROL entry for DELIVERY-INTAKE - the raw batch of
000400*   delivery records arriving from the field devices (mobile, web,
000500*   or prior batch upload) to be synced by delivery-intake-sync.
000600*-------------------------------------------------------------------
000700*1989-06-02 LF   TKT-1098 Original SLINTAKE.CBL
000800*-------------------------------------------------------------------
000900
001000     SELECT DELIVERY-INTAKE
001100            ASSIGN TO "DELIVERY-INTAKE"
001200            ORGANIZATION IS SEQUENTIAL.
