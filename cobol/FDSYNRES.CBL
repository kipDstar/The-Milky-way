000100*FDSYNRES.CBL
000200*-------------------------------------------------------------------
000300*   FD and record layout for SYNC-RESULTS.
000400*-------------------------------------------------------------------
000500*1989-06-02 LF   TKT-1098 Original FDSYNRES.CBL
000600*-------------------------------------------------------------------
000700
000800      FD SYNC-RESULTS
000900         LABEL RECORDS ARE STANDARD.
001000      01 SYNC-RESULT-RECORD.
001100          05 SYN-CLIENT-ID             PIC X(12).
001200          05 SYN-DELIVERY-ID           PIC X(12).
001300          05 SYN-STATUS                PIC X(01).
001400             88 SYN-CREATED             VALUE "C".
001500             88 SYN-DUPLICATE           VALUE "D".
001600             88 SYN-ERROR               VALUE "E".
001700          05 SYN-MESSAGE                PIC X(40).
001800          05 FILLER                     PIC X(15).
