000100*PL-CALC-PAYMENT.CBL
000200*-------------------------------------------------------------------
000300*   Estimated-payment engine shared by monthly-summary-generation
000400*   and the rehearsal pass inside payment-disbursement.  Per-delivery
000500*   amounts are accumulated at the full 7-decimal intermediate
000600*   (quantity 3dp x price 2dp x multiplier 2dp) in W-RAW-PAYMENT-SUM
000700*   and are never individually rounded; CALC-ROUND-PAYMENT-TOTAL
000800*   rounds the monthly total exactly once, half-even, at the end -
000900*   this site still runs RM/COBOL 85 so there is no ROUNDED MODE
001000*   clause and the even-cent tie-break below is done by hand.
001100*-------------------------------------------------------------------
001200*2009-07-14 NMR  TKT-1112 Original PL-CALC-PAYMENT.CBL
001300*2010-11-05 NMR  TKT-1180 half-even tie-break corrected - was always
001400*                         rounding ties up, finance asked for true
001500*                         banker's rounding to match the head-office
001600*                         ledger system
001700*-------------------------------------------------------------------
001800
001900CALC-DELIVERY-PAYMENT.
002000
002100     IF DEL-GRADE-A
002200        MOVE CFG-MULT-GRADE-A TO W-CALC-MULTIPLIER
002300     ELSE
002400     IF DEL-GRADE-B
002500        MOVE CFG-MULT-GRADE-B TO W-CALC-MULTIPLIER
002600     ELSE
002700     IF DEL-GRADE-C
002800        MOVE CFG-MULT-GRADE-C TO W-CALC-MULTIPLIER
002900     ELSE
003000        MOVE CFG-MULT-REJECTED TO W-CALC-MULTIPLIER.
003100
003200     COMPUTE W-RAW-DELIVERY-PAYMENT ROUNDED =
003300           DEL-QTY-LITERS * CFG-PRICE-PER-LITER * W-CALC-MULTIPLIER.
003400
003500     ADD W-RAW-DELIVERY-PAYMENT TO W-RAW-PAYMENT-SUM.
003600*-------------------------------------------------------------------
003700
003800CALC-ROUND-PAYMENT-TOTAL.
003900
004000*    Truncate the 7dp accumulator down to 2dp without rounding,
004100*    then look at what was cut off to decide the half-even tie.
004200
004300     MOVE W-RAW-PAYMENT-SUM      TO W-CALC-TRUNCATED-TOTAL.
004400
004500     COMPUTE W-CALC-REMAINDER ROUNDED =
004600                 (W-RAW-PAYMENT-SUM - W-CALC-TRUNCATED-TOTAL) * 10000.
004700
004800     IF W-CALC-REMAINDER < 50
004900        MOVE W-CALC-TRUNCATED-TOTAL TO SUM-EST-PAYMENT
005000     ELSE
005100     IF W-CALC-REMAINDER > 50
005200        COMPUTE SUM-EST-PAYMENT ROUNDED =
005300                 W-CALC-TRUNCATED-TOTAL + 0.01
005400     ELSE
005500        PERFORM CALC-BREAK-EXACT-HALF-CENT-TIE.
005600*-------------------------------------------------------------------
005700
005800CALC-BREAK-EXACT-HALF-CENT-TIE.
005900
006000*    Remainder was exactly half a cent - round to whichever of the
006100*    truncated total or the next cent up leaves an EVEN last digit.
006200
006300     COMPUTE W-CALC-WHOLE-CENTS ROUNDED = W-CALC-TRUNCATED-TOTAL * 100.
006400
006500     DIVIDE W-CALC-WHOLE-CENTS BY 2 GIVING W-CALC-DUMMY-QUOTIENT
006600                                   REMAINDER W-CALC-LAST-CENT-DIGIT.
006700
006800     IF W-CALC-LAST-CENT-DIGIT = 0
006900        MOVE W-CALC-TRUNCATED-TOTAL TO SUM-EST-PAYMENT
007000     ELSE
007100        COMPUTE SUM-EST-PAYMENT ROUNDED =
007200                 W-CALC-TRUNCATED-TOTAL + 0.01.
