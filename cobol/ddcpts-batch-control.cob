000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. ddcpts-batch-control.
000300AUTHOR. L FRANCIS.
000400INSTALLATION. LAKESIDE DAIRY CO-OP - DATA PROCESSING.
000500DATE-WRITTEN. 1989-06-02.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED - DATA PROCESSING DEPT USE ONLY.
000800*-------------------------------------------------------------------
000900*   DDCPTS-BATCH-CONTROL
001000*   Console driver for the dairy collection and payment system -
001100*   one numbered menu CALLing each of the nightly/monthly batch
001200*   jobs and the rate-card maintenance screen.  Report-style and
001300*   file-update jobs are run only after an operator confirms; the
001400*   maintenance screen runs straight through, same as always.
001500*-------------------------------------------------------------------
001600*   CHANGE LOG
001700*-------------------------------------------------------------------
001800*1989-06-02 LF   TKT-1098 Original program - two options only, the
001900*                         station clerks' delivery sync and the
002000*                         rate-card screen, single collection route
002100*1998-11-09 LF   Y2K sweep - no date fields held in this program, OK
002200*2009-07-14 NMR  TKT-1112 MONTHLY SUMMARY GENERATION option added
002300*                         once the payment calculation engine was
002400*                         wired in
002500*2009-08-03 NMR  TKT-1120 PAYMENT DISBURSEMENT option added
002600*2010-05-22 NMR  TKT-1160 DAILY DELIVERY REPORT option added
002700*2011-02-14 NMR  TKT-1210 MONTHLY FARMER REPORT option added
002800*2015-02-27 NMR  TKT-1301 job-tally counters added so the morning
002900*                         shift can see how many jobs ran/declined
003000*                         the previous day
003100*-------------------------------------------------------------------
003200ENVIRONMENT DIVISION.
003300   CONFIGURATION SECTION.
003400      SPECIAL-NAMES.
003500         C01 IS TOP-OF-FORM.
003600   INPUT-OUTPUT SECTION.
003700      FILE-CONTROL.
003800
003900DATA DIVISION.
004000   FILE SECTION.
004100
004200   WORKING-STORAGE SECTION.
004300
004400     COPY "wscase01.cbl".
004500
004600     01 W-BATCH-MENU-OPTION             PIC 9.
004700        88 VALID-BATCH-MENU-OPTION      VALUE 0 THROUGH 6.
004800
004900     01 W-VALID-ANSWER                  PIC X.
005000        88 VALID-ANSWER                 VALUE "Y", "N".
005100        88 SYNC-RUN-IS-CONFIRMED        VALUE "Y".
005200        88 SUMMARY-RUN-IS-CONFIRMED     VALUE "Y".
005300        88 DISBURSE-RUN-IS-CONFIRMED    VALUE "Y".
005400        88 DAILY-RPT-IS-CONFIRMED       VALUE "Y".
005500        88 FARMER-RPT-IS-CONFIRMED      VALUE "Y".
005600
005700*    run-date breakdown, printed on the daily job-tally line
005800     01 W-RUN-DATE-FIELDS.
005900        05 W-RUN-DATE-CCYYMMDD          PIC 9(8).
006000        05 FILLER                       PIC X(02).
006100
006200     01 W-RUN-DATE-VIEW REDEFINES W-RUN-DATE-FIELDS.
006300        05 W-RUN-DATE-CC                PIC 9(2).
006400        05 W-RUN-DATE-YY                PIC 9(2).
006500        05 W-RUN-DATE-MM                PIC 9(2).
006600        05 W-RUN-DATE-DD                PIC 9(2).
006700        05 FILLER                       PIC X(02).
006800
006900*    run-time breakdown, same purpose
007000     01 W-RUN-TIME-FIELDS.
007100        05 W-RUN-TIME-HHMMSSHH          PIC 9(8).
007200        05 FILLER                       PIC X(02).
007300
007400     01 W-RUN-TIME-VIEW REDEFINES W-RUN-TIME-FIELDS.
007500        05 W-RUN-TIME-HH                PIC 9(2).
007600        05 W-RUN-TIME-MM                PIC 9(2).
007700        05 W-RUN-TIME-SS                PIC 9(2).
007800        05 W-RUN-TIME-HS                PIC 9(2).
007900        05 FILLER                       PIC X(02).
008000
008100*    job-tally counters for this terminal session, and a cross-foot
008200*    view used by PRINT-JOB-TALLY-LINE to catch a bad ADD
008300     01 W-JOB-TALLY-GROUP.
008400        05 W-JOBS-RUN-TODAY             PIC 9(4) COMP.
008500        05 W-JOBS-CONFIRMED-TODAY       PIC 9(4) COMP.
008600        05 W-JOBS-DECLINED-TODAY        PIC 9(4) COMP.
008700        05 FILLER                       PIC X(02).
008800
008900     01 W-JOB-TALLY-CHECK REDEFINES W-JOB-TALLY-GROUP.
009000        05 W-TALLY-CHECK-BYTES          PIC X(10).
009100
009200     01 W-TALLY-CROSS-FOOT              PIC 9(4) COMP.
009300
009400     77 MSG-CONFIRMATION                PIC X(60).
009500     77 DUMMY                           PIC X.
009600*-------------------------------------------------------------------
009700
009800PROCEDURE DIVISION.
009900
010000   PERFORM GET-MENU-OPTION.
010100   PERFORM GET-MENU-OPTION UNTIL
010200                               W-BATCH-MENU-OPTION EQUAL ZERO
010300                            OR VALID-BATCH-MENU-OPTION.
010400
010500   PERFORM DO-OPTIONS UNTIL W-BATCH-MENU-OPTION EQUAL ZERO.
010600
010700   PERFORM PRINT-JOB-TALLY-LINE.
010800
010900   EXIT PROGRAM.
011000
011100   STOP RUN.
011200*-------------------------------------------------------------------
011300
011400GET-MENU-OPTION.
011500
011600         PERFORM CLEAR-SCREEN.
011700         DISPLAY "               LAKESIDE DAIRY CO-OP - BATCH CONTROL".
011800         DISPLAY " ".
011900         DISPLAY "             -----------------------------------".
012000         DISPLAY "             | 1 - DELIVERY INTAKE SYNC         |".
012100         DISPLAY "             | 2 - MONTHLY SUMMARY GENERATION   |".
012200         DISPLAY "             | 3 - PAYMENT DISBURSEMENT         |".
012300         DISPLAY "             | 4 - DAILY DELIVERY REPORT        |".
012400         DISPLAY "             | 5 - MONTHLY FARMER REPORT        |".
012500         DISPLAY "             | 6 - CONFIG-FILE MAINTENANCE      |".
012600         DISPLAY "             | 0 - EXIT                         |".
012700         DISPLAY "              -----------------------------------".
012800         DISPLAY " ".
012900         DISPLAY "                    - CHOOSE AN OPTION FROM MENU:  ".
013000         PERFORM JUMP-LINE 09 TIMES.
013100         ACCEPT W-BATCH-MENU-OPTION.
013200
013300        IF W-BATCH-MENU-OPTION EQUAL ZERO
013400           DISPLAY "PROGRAM TERMINATED !"
013500        ELSE
013600           IF NOT VALID-BATCH-MENU-OPTION
013700              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
013800              ACCEPT DUMMY.
013900*-------------------------------------------------------------------
014000
014100DO-OPTIONS.
014200
014300      IF W-BATCH-MENU-OPTION = 1
014400
014500         PERFORM CLEAR-SCREEN
014600
014700         MOVE "DO YOU CONFIRM RUNNING THE DELIVERY INTAKE SYNC ?  <Y/N>"
014800           TO  MSG-CONFIRMATION
014900
015000         PERFORM CONFIRM-EXECUTION
015100         PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER
015200
015300         ADD 1 TO W-JOBS-RUN-TODAY
015400
015500         IF SYNC-RUN-IS-CONFIRMED
015600            ADD 1 TO W-JOBS-CONFIRMED-TODAY
015700            CALL "delivery-intake-sync"
015800            DISPLAY "DELIVERY SYNC HAS RUN !  <ENTER> TO GO ON"
015900            ACCEPT DUMMY
016000         ELSE
016100            ADD 1 TO W-JOBS-DECLINED-TODAY.
016200
016300      IF W-BATCH-MENU-OPTION = 2
016400
016500         PERFORM CLEAR-SCREEN
016600
016700         MOVE "RUN THE MONTHLY SUMMARY GENERATION NOW ?   <Y/N>"
016800           TO  MSG-CONFIRMATION
016900
017000         PERFORM CONFIRM-EXECUTION
017100         PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER
017200
017300         ADD 1 TO W-JOBS-RUN-TODAY
017400
017500         IF SUMMARY-RUN-IS-CONFIRMED
017600            ADD 1 TO W-JOBS-CONFIRMED-TODAY
017700            CALL "monthly-summary-generation"
017800            DISPLAY "SUMMARY GENERATION HAS RUN !  <ENTER> TO GO ON"
017900            ACCEPT DUMMY
018000         ELSE
018100            ADD 1 TO W-JOBS-DECLINED-TODAY.
018200
018300      IF W-BATCH-MENU-OPTION = 3
018400
018500         PERFORM CLEAR-SCREEN
018600
018700         MOVE "DO YOU CONFIRM RUNNING THE PAYMENT DISBURSEMENT ?  <Y/N>"
018800           TO  MSG-CONFIRMATION
018900
019000         PERFORM CONFIRM-EXECUTION
019100         PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER
019200
019300         ADD 1 TO W-JOBS-RUN-TODAY
019400
019500         IF DISBURSE-RUN-IS-CONFIRMED
019600            ADD 1 TO W-JOBS-CONFIRMED-TODAY
019700            CALL "payment-disbursement"
019800            DISPLAY "DISBURSEMENT HAS RUN !  <ENTER> TO GO ON"
019900            ACCEPT DUMMY
020000         ELSE
020100            ADD 1 TO W-JOBS-DECLINED-TODAY.
020200
020300      IF W-BATCH-MENU-OPTION = 4
020400
020500         PERFORM CLEAR-SCREEN
020600
020700         MOVE "PRINT THE DAILY DELIVERY REPORT NOW ?      <Y/N>"
020800           TO  MSG-CONFIRMATION
020900
021000         PERFORM CONFIRM-EXECUTION
021100         PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER
021200
021300         ADD 1 TO W-JOBS-RUN-TODAY
021400
021500         IF DAILY-RPT-IS-CONFIRMED
021600            ADD 1 TO W-JOBS-CONFIRMED-TODAY
021700            CALL "daily-delivery-report"
021800            DISPLAY "DAILY REPORT PRINTED !  <ENTER> TO GO ON"
021900            ACCEPT DUMMY
022000         ELSE
022100            ADD 1 TO W-JOBS-DECLINED-TODAY.
022200
022300      IF W-BATCH-MENU-OPTION = 5
022400
022500         PERFORM CLEAR-SCREEN
022600
022700         MOVE "PRINT THE MONTHLY FARMER REPORT NOW ?      <Y/N>"
022800           TO  MSG-CONFIRMATION
022900
023000         PERFORM CONFIRM-EXECUTION
023100         PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER
023200
023300         ADD 1 TO W-JOBS-RUN-TODAY
023400
023500         IF FARMER-RPT-IS-CONFIRMED
023600            ADD 1 TO W-JOBS-CONFIRMED-TODAY
023700            CALL "monthly-farmer-report"
023800            DISPLAY "FARMER REPORT PRINTED !  <ENTER> TO GO ON"
023900            ACCEPT DUMMY
024000         ELSE
024100            ADD 1 TO W-JOBS-DECLINED-TODAY.
024200
024300      IF W-BATCH-MENU-OPTION = 6
024400         CALL "config-file-maintenance".
024500
024600   PERFORM GET-MENU-OPTION.
024700   PERFORM GET-MENU-OPTION UNTIL
024800                               W-BATCH-MENU-OPTION EQUAL ZERO
024900                            OR VALID-BATCH-MENU-OPTION.
025000*-------------------------------------------------------------------
025100
025200*    cross-foot the tally before DISPLAY, same check the nightly
025300*    summary run does on its own accumulators
025400PRINT-JOB-TALLY-LINE.
025500
025600         ADD W-JOBS-CONFIRMED-TODAY W-JOBS-DECLINED-TODAY
025700           GIVING W-TALLY-CROSS-FOOT.
025800
025900         DISPLAY " ".
026000         DISPLAY "JOBS OFFERED THIS SESSION .... " W-JOBS-RUN-TODAY.
026100         DISPLAY "JOBS CONFIRMED ........ " W-JOBS-CONFIRMED-TODAY.
026200         DISPLAY "JOBS DECLINED ......... " W-JOBS-DECLINED-TODAY.
026300
026400         IF W-TALLY-CROSS-FOOT NOT EQUAL W-JOBS-RUN-TODAY
026500            DISPLAY "** JOB TALLY OUT OF BALANCE - NOTIFY D.P. **".
026600*-------------------------------------------------------------------
026700
026800COPY "PLGENERAL.CBL".
026900*-------------------------------------------------------------------
