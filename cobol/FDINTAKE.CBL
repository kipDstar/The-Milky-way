000100*FDINTAKE.CBL
000200*-------------------------------------------------------------------
000300*   FD and record layout for DELIVERY-INTAKE (unvalidated deliveries
000400*   as received from the field, before delivery-intake-sync assigns
000500*   a permanent DEL-ID and writes them to DELIVERY-FILE).  INT-
000600*   prefix used throughout so this record never collides with
000700*   DELIVERY-RECORD out of FDDELIV.CBL in the same program.
000800*-------------------------------------------------------------------
000900*1989-06-02 LF   TKT-1098 Original FDINTAKE.CBL
001000*2015-02-27 NMR  TKT-1301 INT-SOURCE and INT-CLIENT-ID added
001100*-------------------------------------------------------------------
001200
001300      FD DELIVERY-INTAKE
001400         LABEL RECORDS ARE STANDARD.
001500      01 INTAKE-RECORD.
001600          05 INT-FARMER-CODE          PIC X(32).
001700          05 INT-STATION-CODE         PIC X(10).
001800          05 INT-OFFICER-ID           PIC X(12).
001900          05 INT-DATE                 PIC X(10).
002000          05 INT-QTY-LITERS           PIC 9(4)V9(3).
002100          05 INT-FAT-CONTENT          PIC 9(2)V9(2).
002200          05 INT-FAT-MISSING          PIC X(01).
002300             88 INT-FAT-IS-MISSING    VALUE "Y".
002400          05 INT-QUALITY-GRADE        PIC X(01).
002500             88 INT-GRADE-A           VALUE "A".
002600             88 INT-GRADE-B           VALUE "B".
002700             88 INT-GRADE-C           VALUE "C".
002800             88 INT-GRADE-REJECTED    VALUE "R".
002900          05 INT-SOURCE               PIC X(01).
003000             88 INT-SOURCE-MOBILE     VALUE "M".
003100             88 INT-SOURCE-WEB        VALUE "W".
003200             88 INT-SOURCE-BATCH      VALUE "B".
003300          05 INT-CLIENT-ID            PIC X(12).
003400          05 INT-REMARKS              PIC X(40).
003500          05 FILLER                   PIC X(22).
