000100*WSCASE01.CBL
000200*-------------------------------------------------------------------
000300*   Generic screen-handling work area COPYd into every program that
000400*   drives the operator console (menus, confirmations) through
000500*   PLGENERAL.CBL.  Keeps the blank-line counter and the confirm-
000600*   answer switch out of each program's own WORKING-STORAGE so the
000700*   PLGENERAL paragraphs always find the same data names.
000800*-------------------------------------------------------------------
000900*1989-03-02 LF   Original wscase01.cbl
001000*1998-11-09 LF   Y2K review - no date fields in this copybook, OK
001100*2009-06-18 NMR  TKT-1140 W-TIMES-TO-JUMP made COMP for speed
001200*-------------------------------------------------------------------
001300
001400     01 W-TIMES-TO-JUMP              PIC 9(2) COMP.
001500
001600     01 W-SCREEN-WORK-AREA.
001700        05 W-SCREEN-ROW              PIC 9(2) COMP.
001800        05 FILLER                   PIC X(08) VALUE SPACES.
