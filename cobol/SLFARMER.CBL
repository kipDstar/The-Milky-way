000100*SLFARMER.CBL
000200*-------------------------------------------------------------------
000300*   FILE-CONTROL entry for the FARMER-MASTER file.
000400*   Loaded whole into the FRM-TABLE working-storage array by
000500*   PL-LOOK-FOR-FARMER-RECORD.CBL - read sequentially, never keyed.
000600*-------------------------------------------------------------------
000700*1994-05-11 LF   Original SLFARMER.CBL
000800*2009-06-02 NMR  TKT-1098 station/mpesa phone fields added upstream
000900*-------------------------------------------------------------------
001000
001100     SELECT FARMER-MASTER
001200            ASSIGN TO "FARMER-MASTER"
001300            ORGANIZATION IS SEQUENTIAL.
