000100*WSNTFY01.CBL
000200*-------------------------------------------------------------------
000300*   Edited display fields used only to build the free-text lines
000400*   written to NOTIFY-LOG.  Kept separate from the file layouts so
000500*   a wording change never touches FDDELIV.CBL/FDSUMRY.CBL.
000600*-------------------------------------------------------------------
000700*2011-01-19 NMR  TKT-1205 Original wsntfy01.cbl
000800*-------------------------------------------------------------------
000900
001000     01 NTF-TEXT                     PIC X(160).
001100     01 NTF-REASON                   PIC X(40).
001200     01 NTF-QTY-EDITED               PIC ZZZ9.999.
001300     01 NTF-LITERS-EDITED            PIC ZZZZZ9.999.
001400     01 NTF-AMOUNT-EDITED            PIC ZZZZZZZZZ9.99.
001500     01 FILLER                       PIC X(08) VALUE SPACES.
