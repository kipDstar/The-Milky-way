000100*FDCONFIG.CBL
000200*-------------------------------------------------------------------
000300*   FD and record layout for CONFIG-CONTROL.  Single record, key
000400*   always 1 - same idea as the old one-record CONTROL-FILE, now
000500*   carrying the dairy's pricing parameters and the two running
000600*   sequence counters used to assign DEL-ID and PAY-ID.
000700*-------------------------------------------------------------------
000800*1989-06-02 LF   TKT-1098 Original FDCONFIG.CBL
000900*2011-01-19 NMR  TKT-1205 DEFAULT-LANGUAGE added for SW notices
001000*2017-04-03 NMR  TKT-1365 next-sequence counters moved in here
001100*-------------------------------------------------------------------
001200
001300      FD CONFIG-CONTROL
001400         LABEL RECORDS ARE STANDARD.
001500      01 CONFIG-RECORD.
001600          05 CONFIG-KEY                PIC 9(01).
001700          05 CFG-PRICE-PER-LITER       PIC 9(04)V9(02).
001800          05 CFG-MULT-GRADE-A          PIC 9(01)V9(02).
001900          05 CFG-MULT-GRADE-B          PIC 9(01)V9(02).
002000          05 CFG-MULT-GRADE-C          PIC 9(01)V9(02).
002100          05 CFG-MULT-REJECTED         PIC 9(01)V9(02).
002200          05 CFG-MIN-PAYMENT-THRESHOLD PIC 9(08)V9(02).
002300          05 CFG-DEFAULT-CURRENCY       PIC X(03).
002400          05 CFG-DEFAULT-LANGUAGE       PIC X(02).
002500             88 CFG-LANGUAGE-EN         VALUE "EN".
002600             88 CFG-LANGUAGE-SW         VALUE "SW".
002700          05 CFG-NEXT-DELIVERY-SEQ      PIC 9(09).
002800          05 CFG-NEXT-PAYMENT-SEQ       PIC 9(09).
002900          05 FILLER                     PIC X(20).
