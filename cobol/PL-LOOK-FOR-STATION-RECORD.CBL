000100*PL-LOOK-FOR-STATION-RECORD.CBL
000200*-------------------------------------------------------------------
000300*   STATION-MASTER is a short file (one entry per collection point)
000400*   so it is loaded into STN-TABLE and scanned with a plain SEARCH
000500*   rather than the SEARCH ALL used for the much larger farmer
000600*   table.  Caller moves the station code to LOOK-STATION-CODE,
000700*   PERFORMs LOOK-FOR-STATION-RECORD, then tests
000800*   FOUND-STATION-RECORD.
000900*-------------------------------------------------------------------
001000*1989-06-02 LF   TKT-1098 Original PL-LOOK-FOR-STATION-RECORD.CBL
001100*-------------------------------------------------------------------
001200
001300LOOK-FOR-STATION-RECORD.
001400
001500     MOVE "N" TO W-FOUND-STATION-RECORD.
001600     SET LOOK-STATION-SUB TO 1.
001700
001800     SEARCH STN-TABLE-ENTRY
001900        AT END
002000           MOVE "N" TO W-FOUND-STATION-RECORD
002100        WHEN STN-CODE (LOOK-STATION-SUB) = LOOK-STATION-CODE
002200           MOVE "Y" TO W-FOUND-STATION-RECORD.
