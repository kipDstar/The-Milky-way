000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. config-file-maintenance.
000300AUTHOR. L FRANCIS.
000400INSTALLATION. LAKESIDE DAIRY CO-OP - DATA PROCESSING.
000500DATE-WRITTEN. 1989-06-02.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED - DATA PROCESSING DEPT USE ONLY.
000800*-------------------------------------------------------------------
000900*   CONFIG-FILE-MAINTENANCE
001000*   Operator screen for the one-record CONFIG-CONTROL file - price
001100*   per liter, the four grade multipliers, the minimum payment
001200*   threshold, and the default currency/language used on farmer
001300*   notifications.  The two running sequence counters are display-
001400*   only here; they are maintained automatically by the intake and
001500*   disbursement runs.
001600*-------------------------------------------------------------------
001700*   CHANGE LOG
001800*-------------------------------------------------------------------
001900*1989-06-02 LF   TKT-1098 Original program, a single price-per-liter
002000*                         field carried over from the co-op's old
002100*                         rate-card card file
002200*1998-11-09 LF   Y2K sweep - no two-digit years stored here, OK
002300*2009-06-02 NMR  TKT-1099 Grade multipliers and minimum payment
002400*                         threshold added as the rate card was
002500*                         retired
002600*2011-01-19 NMR  TKT-1205 DEFAULT-LANGUAGE field added (EN/SW only)
002700*2015-02-27 NMR  TKT-1301 sequence counters added to the display,
002800*                         marked not editable from this screen
002900*2017-04-03 NMR  TKT-1365 currency code edit tightened to 3 letters
003000*                         after a clerk typed a 2-letter typo
003100*-------------------------------------------------------------------
003200ENVIRONMENT DIVISION.
003300   CONFIGURATION SECTION.
003400      SPECIAL-NAMES.
003500         C01 IS TOP-OF-FORM.
003600   INPUT-OUTPUT SECTION.
003700      FILE-CONTROL.
003800
003900         COPY "SLCONFIG.CBL".
004000
004100DATA DIVISION.
004200   FILE SECTION.
004300
004400      COPY "FDCONFIG.CBL".
004500
004600   WORKING-STORAGE SECTION.
004700
004800      COPY "wscase01.cbl".
004900
005000      01 W-CONFIG-MENU-OPTION            PIC 9.
005100         88 VALID-CONFIG-MENU-OPTION     VALUE 0 THROUGH 2.
005200
005300      01 W-ERROR-READING-CFG-FILE        PIC X.
005400         88 ERROR-READING-CFG-FILE       VALUE "Y".
005500
005600      01 W-ERROR-WRITING-CFG-FILE        PIC X.
005700         88 ERROR-WRITING-CFG-FILE       VALUE "Y".
005800
005900      01 W-VALID-ANSWER                  PIC X.
006000         88 VALID-ANSWER                 VALUE "Y", "N".
006100         88 SAVING-IS-CONFIRMED          VALUE "Y".
006200
006300      01 ENTRY-RECORD-FIELD              PIC 9.
006400         88 VALID-FIELD                  VALUE 0 THROUGH 8.
006500
006600      01 ENTRY-PRICE-PER-LITER           PIC 9(4)V9(2).
006700      01 ENTRY-PRICE-VIEW REDEFINES ENTRY-PRICE-PER-LITER.
006800         05 ENTRY-PRICE-WHOLE            PIC 9(4).
006900         05 ENTRY-PRICE-CENTS            PIC 9(2).
007000
007100      01 ENTRY-MULTIPLIER                PIC 9(1)V9(2).
007200      01 ENTRY-MULTIPLIER-VIEW REDEFINES ENTRY-MULTIPLIER.
007300         05 ENTRY-MULTIPLIER-WHOLE       PIC 9(1).
007400         05 ENTRY-MULTIPLIER-HUNDREDTHS  PIC 9(2).
007500
007600      01 ENTRY-THRESHOLD                 PIC 9(8)V9(2).
007700      01 ENTRY-THRESHOLD-VIEW REDEFINES ENTRY-THRESHOLD.
007800         05 ENTRY-THRESHOLD-WHOLE        PIC 9(8).
007900         05 ENTRY-THRESHOLD-CENTS        PIC 9(2).
008000
008100      01 ENTRY-CURRENCY                  PIC X(03).
008200      01 ENTRY-LANGUAGE                  PIC X(02).
008300         88 ENTRY-LANGUAGE-VALID         VALUE "EN", "SW".
008400
008500      01 W-CODE-SUB                      PIC 9(2) COMP.
008600      01 W-CURRENCY-LETTERS              PIC 9(2) COMP.
008700
008800      77 MSG-CONFIRMATION                 PIC X(45).
008900      77 DUMMY                            PIC X.
009000*-------------------------------------------------------------------
009100
009200PROCEDURE DIVISION.
009300
009400   PERFORM GET-MENU-OPTION.
009500   PERFORM GET-MENU-OPTION UNTIL
009600                              W-CONFIG-MENU-OPTION EQUAL ZERO
009700                           OR VALID-CONFIG-MENU-OPTION.
009800
009900   PERFORM DO-OPTIONS UNTIL W-CONFIG-MENU-OPTION EQUAL ZERO.
010000
010100   EXIT PROGRAM.
010200
010300   STOP RUN.
010400*-------------------------------------------------------------------
010500
010600GET-MENU-OPTION.
010700
010800     PERFORM CLEAR-SCREEN.
010900     DISPLAY "                     CONFIG-FILE MAINTENANCE PROGRAM".
011000     DISPLAY " ".
011100     DISPLAY "                      ------------------------------".
011200     DISPLAY "                      | 1 - DISPLAY CONFIG-CONTROL |".
011300     DISPLAY "                      | 2 - CHANGE CONFIG-CONTROL  |".
011400     DISPLAY "                      | 0 - EXIT                   |".
011500     DISPLAY "                      ------------------------------".
011600     DISPLAY " ".
011700     DISPLAY "                      - CHOOSE AN OPTION FROM MENU:  ".
011800     PERFORM JUMP-LINE 13 TIMES.
011900     ACCEPT W-CONFIG-MENU-OPTION.
012000
012100     IF W-CONFIG-MENU-OPTION EQUAL ZERO
012200        DISPLAY "PROGRAM TERMINATED !"
012300     ELSE
012400        IF NOT VALID-CONFIG-MENU-OPTION
012500           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
012600           ACCEPT DUMMY.
012700*-------------------------------------------------------------------
012800
012900DO-OPTIONS.
013000
013100     OPEN I-O CONFIG-CONTROL.
013200     PERFORM READ-CONFIG-FILE-ONLY-RECORD.
013300
013400     IF ERROR-READING-CFG-FILE
013500        DISPLAY "*** ERROR READING CONFIG-CONTROL !!! *** <ENTER>"
013600        ACCEPT DUMMY
013700     ELSE
013800        IF W-CONFIG-MENU-OPTION = 1
013900           PERFORM DISPLAY-CONFIG-RECORD
014000           DISPLAY "<ENTER> TO RETURN"
014100           ACCEPT DUMMY
014200        ELSE
014300           PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE
014400           PERFORM CHANGE-SAVE-GET-ANOTHER-FIELD
014500                                    UNTIL ENTRY-RECORD-FIELD EQUAL ZERO.
014600
014700     CLOSE CONFIG-CONTROL.
014800
014900     PERFORM GET-MENU-OPTION.
015000     PERFORM GET-MENU-OPTION UNTIL
015100                                W-CONFIG-MENU-OPTION EQUAL ZERO
015200                             OR VALID-CONFIG-MENU-OPTION.
015300*-------------------------------------------------------------------
015400
015500DISPLAY-CONFIG-RECORD.
015600
015700     PERFORM CLEAR-SCREEN.
015800     DISPLAY "1) PRICE PER LITER..........: " CFG-PRICE-PER-LITER.
015900     DISPLAY "2) GRADE A MULTIPLIER........: " CFG-MULT-GRADE-A.
016000     DISPLAY "3) GRADE B MULTIPLIER........: " CFG-MULT-GRADE-B.
016100     DISPLAY "4) GRADE C MULTIPLIER........: " CFG-MULT-GRADE-C.
016200     DISPLAY "5) REJECTED MULTIPLIER.......: " CFG-MULT-REJECTED.
016300     DISPLAY "6) MIN PAYMENT THRESHOLD.....: "
016400              CFG-MIN-PAYMENT-THRESHOLD.
016500     DISPLAY "7) DEFAULT CURRENCY..........: " CFG-DEFAULT-CURRENCY.
016600     DISPLAY "8) DEFAULT LANGUAGE..........: " CFG-DEFAULT-LANGUAGE.
016700     DISPLAY "   NEXT DELIVERY-ID (N/A)....: " CFG-NEXT-DELIVERY-SEQ.
016800     DISPLAY "   NEXT PAYMENT-ID (N/A).....: " CFG-NEXT-PAYMENT-SEQ.
016900     PERFORM JUMP-LINE 10 TIMES.
017000*-------------------------------------------------------------------
017100
017200ASK-USER-WHICH-FIELD-TO-CHANGE.
017300
017400     PERFORM GET-A-FIELD-TO-CHANGE.
017500     PERFORM GET-A-FIELD-TO-CHANGE
017600                                 UNTIL ENTRY-RECORD-FIELD EQUAL ZERO
017700                                    OR VALID-FIELD.
017800*-------------------------------------------------------------------
017900
018000GET-A-FIELD-TO-CHANGE.
018100
018200     PERFORM READ-CONFIG-FILE-ONLY-RECORD.
018300
018400     IF ERROR-READING-CFG-FILE
018500        DISPLAY "*** ERROR READING CONFIG-CONTROL !!! *** <ENTER>"
018600        ACCEPT DUMMY
018700        MOVE 0 TO ENTRY-RECORD-FIELD
018800     ELSE
018900        PERFORM DISPLAY-CONFIG-RECORD
019000        DISPLAY "INFORM A FIELD TO CHANGE 1 TO 8 (<ENTER> TO RETURN)"
019100        ACCEPT ENTRY-RECORD-FIELD
019200
019300        IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
019400           IF NOT VALID-FIELD
019500              DISPLAY "INVALID FIELD ! <ENTER> TO CONTINUE"
019600              ACCEPT DUMMY.
019700*-------------------------------------------------------------------
019800
019900CHANGE-SAVE-GET-ANOTHER-FIELD.
020000
020100     IF ENTRY-RECORD-FIELD = 1
020200        PERFORM GET-SAVE-PRICE-PER-LITER.
020300     IF ENTRY-RECORD-FIELD = 2
020400        PERFORM GET-SAVE-MULT-GRADE-A.
020500     IF ENTRY-RECORD-FIELD = 3
020600        PERFORM GET-SAVE-MULT-GRADE-B.
020700     IF ENTRY-RECORD-FIELD = 4
020800        PERFORM GET-SAVE-MULT-GRADE-C.
020900     IF ENTRY-RECORD-FIELD = 5
021000        PERFORM GET-SAVE-MULT-REJECTED.
021100     IF ENTRY-RECORD-FIELD = 6
021200        PERFORM GET-SAVE-MIN-PAYMENT-THRESHOLD.
021300     IF ENTRY-RECORD-FIELD = 7
021400        PERFORM GET-SAVE-DEFAULT-CURRENCY.
021500     IF ENTRY-RECORD-FIELD = 8
021600        PERFORM GET-SAVE-DEFAULT-LANGUAGE.
021700
021800     PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
021900*-------------------------------------------------------------------
022000
022100GET-SAVE-PRICE-PER-LITER.
022200
022300     DISPLAY "INFORM A NEW PRICE PER LITER: ".
022400     ACCEPT ENTRY-PRICE-PER-LITER.
022500
022600     IF ENTRY-PRICE-PER-LITER NOT EQUAL CFG-PRICE-PER-LITER
022700        DISPLAY "NEW VALUE INFORMED: " ENTRY-PRICE-WHOLE "."
022800                 ENTRY-PRICE-CENTS
022900        MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>"
023000                                                 TO MSG-CONFIRMATION
023100        PERFORM ASK-USER-IF-WANT-TO-COMPLETE
023200        IF SAVING-IS-CONFIRMED
023300           MOVE ENTRY-PRICE-PER-LITER TO CFG-PRICE-PER-LITER
023400           PERFORM SAVE-CHANGES-ON-CONFIG-RECORD.
023500*-------------------------------------------------------------------
023600
023700GET-SAVE-MULT-GRADE-A.
023800
023900     DISPLAY "INFORM A NEW GRADE A MULTIPLIER: ".
024000     ACCEPT ENTRY-MULTIPLIER.
024100
024200     IF ENTRY-MULTIPLIER NOT EQUAL CFG-MULT-GRADE-A
024300        DISPLAY "NEW VALUE INFORMED: " ENTRY-MULTIPLIER-WHOLE "."
024400                 ENTRY-MULTIPLIER-HUNDREDTHS
024500        MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>"
024600                                                 TO MSG-CONFIRMATION
024700        PERFORM ASK-USER-IF-WANT-TO-COMPLETE
024800        IF SAVING-IS-CONFIRMED
024900           MOVE ENTRY-MULTIPLIER TO CFG-MULT-GRADE-A
025000           PERFORM SAVE-CHANGES-ON-CONFIG-RECORD.
025100*-------------------------------------------------------------------
025200
025300GET-SAVE-MULT-GRADE-B.
025400
025500     DISPLAY "INFORM A NEW GRADE B MULTIPLIER: ".
025600     ACCEPT ENTRY-MULTIPLIER.
025700
025800     IF ENTRY-MULTIPLIER NOT EQUAL CFG-MULT-GRADE-B
025900        DISPLAY "NEW VALUE INFORMED: " ENTRY-MULTIPLIER-WHOLE "."
026000                 ENTRY-MULTIPLIER-HUNDREDTHS
026100        MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>"
026200                                                 TO MSG-CONFIRMATION
026300        PERFORM ASK-USER-IF-WANT-TO-COMPLETE
026400        IF SAVING-IS-CONFIRMED
026500           MOVE ENTRY-MULTIPLIER TO CFG-MULT-GRADE-B
026600           PERFORM SAVE-CHANGES-ON-CONFIG-RECORD.
026700*-------------------------------------------------------------------
026800
026900GET-SAVE-MULT-GRADE-C.
027000
027100     DISPLAY "INFORM A NEW GRADE C MULTIPLIER: ".
027200     ACCEPT ENTRY-MULTIPLIER.
027300
027400     IF ENTRY-MULTIPLIER NOT EQUAL CFG-MULT-GRADE-C
027500        DISPLAY "NEW VALUE INFORMED: " ENTRY-MULTIPLIER-WHOLE "."
027600                 ENTRY-MULTIPLIER-HUNDREDTHS
027700        MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>"
027800                                                 TO MSG-CONFIRMATION
027900        PERFORM ASK-USER-IF-WANT-TO-COMPLETE
028000        IF SAVING-IS-CONFIRMED
028100           MOVE ENTRY-MULTIPLIER TO CFG-MULT-GRADE-C
028200           PERFORM SAVE-CHANGES-ON-CONFIG-RECORD.
028300*-------------------------------------------------------------------
028400
028500GET-SAVE-MULT-REJECTED.
028600
028700     DISPLAY "INFORM A NEW REJECTED MULTIPLIER: ".
028800     ACCEPT ENTRY-MULTIPLIER.
028900
029000     IF ENTRY-MULTIPLIER NOT EQUAL CFG-MULT-REJECTED
029100        DISPLAY "NEW VALUE INFORMED: " ENTRY-MULTIPLIER-WHOLE "."
029200                 ENTRY-MULTIPLIER-HUNDREDTHS
029300        MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>"
029400                                                 TO MSG-CONFIRMATION
029500        PERFORM ASK-USER-IF-WANT-TO-COMPLETE
029600        IF SAVING-IS-CONFIRMED
029700           MOVE ENTRY-MULTIPLIER TO CFG-MULT-REJECTED
029800           PERFORM SAVE-CHANGES-ON-CONFIG-RECORD.
029900*-------------------------------------------------------------------
030000
030100GET-SAVE-MIN-PAYMENT-THRESHOLD.
030200
030300     DISPLAY "INFORM A NEW MIN PAYMENT THRESHOLD: ".
030400     ACCEPT ENTRY-THRESHOLD.
030500
030600     IF ENTRY-THRESHOLD NOT EQUAL CFG-MIN-PAYMENT-THRESHOLD
030700        DISPLAY "NEW VALUE INFORMED: " ENTRY-THRESHOLD-WHOLE "."
030800                 ENTRY-THRESHOLD-CENTS
030900        MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>"
031000                                                 TO MSG-CONFIRMATION
031100        PERFORM ASK-USER-IF-WANT-TO-COMPLETE
031200        IF SAVING-IS-CONFIRMED
031300           MOVE ENTRY-THRESHOLD TO CFG-MIN-PAYMENT-THRESHOLD
031400           PERFORM SAVE-CHANGES-ON-CONFIG-RECORD.
031500*-------------------------------------------------------------------
031600
031700GET-SAVE-DEFAULT-CURRENCY.
031800
031900     DISPLAY "INFORM A NEW 3-LETTER CURRENCY CODE: ".
032000     ACCEPT ENTRY-CURRENCY.
032100     INSPECT ENTRY-CURRENCY CONVERTING
032200             "abcdefghijklmnopqrstuvwxyz" TO
032300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032400
032500     MOVE 0 TO W-CURRENCY-LETTERS.
032600     PERFORM VARYING W-CODE-SUB FROM 1 BY 1 UNTIL W-CODE-SUB > 3
032700        IF ENTRY-CURRENCY (W-CODE-SUB:1) NOT = SPACE
032800           ADD 1 TO W-CURRENCY-LETTERS.
032900
033000     IF W-CURRENCY-LETTERS NOT EQUAL 3
033100        DISPLAY "CURRENCY CODE MUST BE EXACTLY 3 LETTERS <ENTER>"
033200        ACCEPT DUMMY
033300     ELSE
033400        IF ENTRY-CURRENCY NOT EQUAL CFG-DEFAULT-CURRENCY
033500           DISPLAY "NEW VALUE INFORMED: " ENTRY-CURRENCY
033600           MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>"
033700                                                 TO MSG-CONFIRMATION
033800           PERFORM ASK-USER-IF-WANT-TO-COMPLETE
033900           IF SAVING-IS-CONFIRMED
034000              MOVE ENTRY-CURRENCY TO CFG-DEFAULT-CURRENCY
034100              PERFORM SAVE-CHANGES-ON-CONFIG-RECORD.
034200*-------------------------------------------------------------------
034300
034400GET-SAVE-DEFAULT-LANGUAGE.
034500
034600     DISPLAY "INFORM A NEW LANGUAGE CODE (EN OR SW): ".
034700     ACCEPT ENTRY-LANGUAGE.
034800     INSPECT ENTRY-LANGUAGE CONVERTING
034900             "abcdefghijklmnopqrstuvwxyz" TO
035000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035100
035200     IF NOT ENTRY-LANGUAGE-VALID
035300        DISPLAY "LANGUAGE MUST BE EN OR SW <ENTER> TO CONTINUE"
035400        ACCEPT DUMMY
035500     ELSE
035600        IF ENTRY-LANGUAGE NOT EQUAL CFG-DEFAULT-LANGUAGE
035700           DISPLAY "NEW VALUE INFORMED: " ENTRY-LANGUAGE
035800           MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>"
035900                                                 TO MSG-CONFIRMATION
036000           PERFORM ASK-USER-IF-WANT-TO-COMPLETE
036100           IF SAVING-IS-CONFIRMED
036200              MOVE ENTRY-LANGUAGE TO CFG-DEFAULT-LANGUAGE
036300              PERFORM SAVE-CHANGES-ON-CONFIG-RECORD.
036400*-------------------------------------------------------------------
036500
036600SAVE-CHANGES-ON-CONFIG-RECORD.
036700
036800     PERFORM WRITE-CONFIG-FILE-ONLY-RECORD.
036900
037000     IF ERROR-WRITING-CFG-FILE
037100        DISPLAY "*** ERROR DURING REWRITING OF CONFIG-CONTROL ! ***"
037200        ACCEPT DUMMY
037300     ELSE
037400        DISPLAY "THE NEW VALUE WAS SAVED ! <ENTER> TO CONTINUE"
037500        ACCEPT DUMMY.
037600*-------------------------------------------------------------------
037700
037800READ-CONFIG-FILE-ONLY-RECORD.
037900
038000     MOVE 1 TO CONFIG-KEY.
038100     MOVE "N" TO W-ERROR-READING-CFG-FILE.
038200
038300     READ CONFIG-CONTROL RECORD
038400        INVALID KEY
038500           MOVE "Y" TO W-ERROR-READING-CFG-FILE.
038600*-------------------------------------------------------------------
038700
038800WRITE-CONFIG-FILE-ONLY-RECORD.
038900
039000     MOVE "N" TO W-ERROR-WRITING-CFG-FILE.
039100
039200     REWRITE CONFIG-RECORD
039300        INVALID KEY
039400           MOVE "Y" TO W-ERROR-WRITING-CFG-FILE.
039500*-------------------------------------------------------------------
039600
039700COPY "PLGENERAL.CBL".
039800*-------------------------------------------------------------------
