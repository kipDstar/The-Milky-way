000100*PL-VALIDATE-DELIVERY-DATE.CBL
000200*-------------------------------------------------------------------
000300*   Checks a CCYY-MM-DD text date against the WSDTVAL.CBL work area.
000400*   Caller loads DDV-DATE-YYYY-MM-DD, DDV-FIRST-YEAR-VALID and
000500*   DDV-LAST-YEAR-VALID, PERFORMs VALIDATE-DELIVERY-DATE (THRU
000600*   EXIT), then tests DDV-DATE-IS-VALID; DDV-INVALID-REASON carries
000700*   the first thing found wrong.
000800*-------------------------------------------------------------------
000900*2009-06-18 NMR  TKT-1140 Original PL-VALIDATE-DELIVERY-DATE.CBL
001000*-------------------------------------------------------------------
001100
001200VALIDATE-DELIVERY-DATE.
001300
001400     MOVE "N" TO DDV-VALID-DATE.
001500     MOVE SPACES TO DDV-INVALID-REASON.
001600
001700     IF DDV-DASH-1 NOT EQUAL "-" OR DDV-DASH-2 NOT EQUAL "-"
001800        MOVE "Date must be in YYYY-MM-DD form" TO DDV-INVALID-REASON
001900        GO TO VALIDATE-DELIVERY-DATE-EXIT.
002000
002100     IF DDV-DATE-CCYY < DDV-FIRST-YEAR-VALID
002200                     OR DDV-DATE-CCYY > DDV-LAST-YEAR-VALID
002300        MOVE "Date year out of range" TO DDV-INVALID-REASON
002400        GO TO VALIDATE-DELIVERY-DATE-EXIT.
002500
002600     IF NOT DDV-MONTH-VALID
002700        MOVE "Date month out of range" TO DDV-INVALID-REASON
002800        GO TO VALIDATE-DELIVERY-DATE-EXIT.
002900
003000     IF NOT DDV-DAY-VALID
003100        MOVE "Date day out of range" TO DDV-INVALID-REASON
003200        GO TO VALIDATE-DELIVERY-DATE-EXIT.
003300
003400     MOVE "Y" TO DDV-VALID-DATE.
003500
003600VALIDATE-DELIVERY-DATE-EXIT.
003700     EXIT.
