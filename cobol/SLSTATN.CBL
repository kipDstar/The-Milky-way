000100*SLSTATN.CBL
000200*-------------------------------------------------------------------
000300*   FILE-CONTROL entry for the STATION-MASTER file.
000400*   Loaded whole into the STN-TABLE working-storage array by
000500*   PL-LOOK-FOR-STATION-RECORD.CBL - read sequentially, never keyed.
000600*-------------------------------------------------------------------
000700*1994-05-11 LF   Original SLSTATN.CBL
000800*-------------------------------------------------------------------
000900
001000     SELECT STATION-MASTER
001100            ASSIGN TO "STATION-MASTER"
001200            ORGANIZATION IS SEQUENTIAL.
