000100*WSDTVAL.CBL
000200*-------------------------------------------------------------------
000300*   WORKING-STORAGE used by PL-VALIDATE-DELIVERY-DATE.CBL
000400*-------------------------------------------------------------------
000500*   Variables received from the calling program:
000600*      DDV-DATE-HEADING       --- field name to show in error msgs
000700*      DDV-FIRST-YEAR-VALID   --- first year-limit valid
000800*      DDV-LAST-YEAR-VALID    --- last year-limit valid
000900*   Variable returned to the calling program:
001000*      DDV-VALID-DATE         --- "Y"/"N"
001100*-------------------------------------------------------------------
001200*1989-03-02 LF   Original date-heading working storage (wsdate.cbl)
001300*1998-11-09 LF   Y2K sweep - four digit year windows confirmed
001400*2009-06-18 NMR  TKT-1140 reworked for DEL-DATE (CCYY-MM-DD text)
001500*-------------------------------------------------------------------
001600
001700 01 DDV-DATE-YYYY-MM-DD             PIC X(10).
001800 01 FILLER REDEFINES DDV-DATE-YYYY-MM-DD.
001900    05 DDV-DATE-CCYY                PIC 9(4).
002000    05 DDV-DASH-1                   PIC X(01).
002100    05 DDV-DATE-MM                  PIC 9(2).
002200       88 DDV-MONTH-VALID           VALUE 1 THROUGH 12.
002300    05 DDV-DASH-2                   PIC X(01).
002400    05 DDV-DATE-DD                  PIC 9(2).
002500       88 DDV-DAY-VALID             VALUE 1 THROUGH 31.
002600
002700 01 DDV-MONTH-KEY.
002800    05 DDV-MONTH-KEY-CCYY           PIC 9(4).
002900    05 DDV-MONTH-KEY-DASH           PIC X(01) VALUE "-".
003000    05 DDV-MONTH-KEY-MM             PIC 9(2).
003100
003200 01 W-DDV-VALID-DATE-INFORMED       PIC X.
003300    88 DDV-VALID-DATE-INFORMED      VALUE "Y".
003400
003500 77 DDV-DUMMY-SUBSCRIPT             PIC 9(2) COMP.
003600
003700*---------- Values received from calling program
003800 77 DDV-DATE-HEADING                PIC X(40).
003900 77 DDV-FIRST-YEAR-VALID             PIC 9(4).
004000 77 DDV-LAST-YEAR-VALID              PIC 9(4).
004100
004200*---------- Value returned to calling program
004300 77 DDV-VALID-DATE                  PIC X.
004400    88 DDV-DATE-IS-VALID            VALUE "Y".
004500 77 DDV-INVALID-REASON              PIC X(40).
