000100*FDFARMER.CBL
000200*-------------------------------------------------------------------
000300*   FD and record layout for the FARMER-MASTER file (one record per
000400*   farmer registered at a collection station).
000500*-------------------------------------------------------------------
000600*1994-05-11 LF   Original FDFARMER.CBL
000700*2009-06-02 NMR  TKT-1098 FRM-MPESA-PHONE split out from FRM-PHONE
000800*2015-02-27 NMR  TKT-1301 FRM-ACTIVE switch added, filler shrunk
000900*-------------------------------------------------------------------
001000
001100      FD FARMER-MASTER
001200         LABEL RECORDS ARE STANDARD.
001300      01 FARMER-RECORD.
001400          05 FRM-CODE                PIC X(32).
001500          05 FRM-NAME                PIC X(25).
001600          05 FRM-PHONE                PIC X(16).
001700          05 FRM-MPESA-PHONE          PIC X(16).
001800          05 FRM-STATION-CODE         PIC X(10).
001900          05 FRM-ACTIVE               PIC X(01).
002000             88 FRM-IS-ACTIVE         VALUE "Y".
002100             88 FRM-IS-INACTIVE       VALUE "N".
002200          05 FILLER                   PIC X(20).
