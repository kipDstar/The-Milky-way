000100*FDPAYMT.CBL
000200*-------------------------------------------------------------------
000300*   FD and record layout for PAYMENT-FILE (PAYMENT-RECORD).
000400*-------------------------------------------------------------------
000500*2009-07-14 NMR  TKT-1112 Original FDPAYMT.CBL
000600*2017-04-03 NMR  TKT-1365 PAY-DRY-RUN switch added for rehearsal runs
000700*-------------------------------------------------------------------
000800
000900      FD PAYMENT-FILE
001000         LABEL RECORDS ARE STANDARD.
001100      01 PAYMENT-RECORD.
001200          05 PAY-ID                    PIC X(12).
001300          05 PAY-FARMER-CODE            PIC X(32).
001400          05 PAY-MONTH                  PIC X(07).
001500          05 PAY-AMOUNT                 PIC 9(10)V9(2).
001600          05 PAY-CURRENCY                PIC X(03).
001700          05 PAY-PHONE                   PIC X(16).
001800          05 PAY-STATUS                  PIC X(01).
001900             88 PAY-PENDING              VALUE "P".
002000             88 PAY-SENT                 VALUE "S".
002100             88 PAY-COMPLETED            VALUE "C".
002200             88 PAY-FAILED               VALUE "F".
002300          05 PAY-DRY-RUN                  PIC X(01).
002400             88 PAY-IS-DRY-RUN            VALUE "Y".
002500          05 FILLER                       PIC X(20).
