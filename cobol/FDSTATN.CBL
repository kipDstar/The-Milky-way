000100*FDSTATN.CBL
000200*-------------------------------------------------------------------
000300*   FD and record layout for the STATION-MASTER file (one record
000400*   per milk collection station).
000500*-------------------------------------------------------------------
000600*1994-05-11 LF   Original FDSTATN.CBL
000700*2015-02-27 NMR  TKT-1301 STN-ACTIVE switch added
000800*-------------------------------------------------------------------
000900
001000      FD STATION-MASTER
001100         LABEL RECORDS ARE STANDARD.
001200      01 STATION-RECORD.
001300          05 STN-CODE                 PIC X(10).
001400          05 STN-NAME                 PIC X(25).
001500          05 STN-ACTIVE                PIC X(01).
001600             88 STN-IS-ACTIVE          VALUE "Y".
001700             88 STN-IS-INACTIVE        VALUE "N".
001800          05 FILLER                    PIC X(20).
