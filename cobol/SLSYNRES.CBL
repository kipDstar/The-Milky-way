000100*SLSYNRES.CBL
000200*-------------------------------------------------------------------
000300*   FILE-CONTROL entry for SYNC-RESULTS - one status record per
000400*   record read from DELIVERY-INTAKE, written by delivery-intake-
000500*   sync so the field application can reconcile its offline queue.
000600*-------------------------------------------------------------------
000700*1989-06-02 LF   TKT-1098 Original SLSYNRES.CBL
000800*-------------------------------------------------------------------
000900
001000     SELECT SYNC-RESULTS
001100            ASSIGN TO "SYNC-RESULTS"
001200            ORGANIZATION IS SEQUENTIAL.
