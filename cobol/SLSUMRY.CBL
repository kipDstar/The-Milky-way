000100*SLSUMRY.CBL
000200*-------------------------------------------------------------------
000300*   FILE-CONTROL entry for SUMMARY-FILE - one record per farmer per
000400*   month, written by monthly-summary-generation, read back by
000500*   payment-disbursement and monthly-farmer-report.
000600*-------------------------------------------------------------------
000700*2009-07-14 NMR  TKT-1112 Original SLSUMRY.CBL
000800*-------------------------------------------------------------------
000900
001000     SELECT SUMMARY-FILE
001100            ASSIGN TO "SUMMARY-FILE"
001200            ORGANIZATION IS SEQUENTIAL.
