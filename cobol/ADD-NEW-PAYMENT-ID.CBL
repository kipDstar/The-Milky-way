000100*ADD-NEW-PAYMENT-ID.CBL
000200*-------------------------------------------------------------------
000300*   Assigns the next PAY-ID out of CFG-NEXT-PAYMENT-SEQ.  Same idea
000400*   as ADD-NEW-DELIVERY-ID.CBL, kept as its own copybook because
000500*   disbursement and intake/sync never run in the same program.
000600*-------------------------------------------------------------------
000700*2009-07-14 NMR  TKT-1112 Original ADD-NEW-PAYMENT-ID.CBL
000800*-------------------------------------------------------------------
000900
001000ASSIGN-NEW-PAYMENT-ID.
001100
001200     ADD 1 TO CFG-NEXT-PAYMENT-SEQ.
001300     MOVE CFG-NEXT-PAYMENT-SEQ TO PAY-ID.
001400     PERFORM REWRITE-CONFIG-CONTROL-RECORD.
