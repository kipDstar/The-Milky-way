000100*SLPAYMT.CBL
000200*-------------------------------------------------------------------
000300*   FILE-CONTROL entry for PAYMENT-FILE - the disbursement output
000400*   produced by payment-disbursement for hand-off to the mobile-
000500*   money payout process (out of scope - see SPEC non-goals).
000600*-------------------------------------------------------------------
000700*2009-07-14 NMR  TKT-1112 Original SLPAYMT.CBL
000800*-------------------------------------------------------------------
000900
001000     SELECT PAYMENT-FILE
001100            ASSIGN TO "PAYMENT-FILE"
001200            ORGANIZATION IS SEQUENTIAL.
