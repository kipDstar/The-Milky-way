000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. daily-delivery-report.
000300AUTHOR. L FRANCIS.
000400INSTALLATION. LAKESIDE DAIRY CO-OP - DATA PROCESSING.
000500DATE-WRITTEN. 1990-02-14.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED - DATA PROCESSING DEPT USE ONLY.
000800*-------------------------------------------------------------------
000900*   DAILY-DELIVERY-REPORT
001000*   Sorts one day's accepted deliveries by station then farmer, prints
001100*   a station rollup section, a farmer rollup section, and an overall
001200*   grand total.  Station section comes off the sorted pass directly;
001300*   farmer rollups are parked on FARMER-ROLLUP-FILE as they are formed
001400*   and printed as their own section once the station pass is done, so
001500*   a farmer line never gets mixed into the middle of the station
001600*   listing.
001700*-------------------------------------------------------------------
001800*   CHANGE LOG
001900*-------------------------------------------------------------------
002000*1990-02-14 LF   TKT-1109 Original program - single collection route,
002100*                         one station, printed straight delivery detail
002200*                         lines with no rollup at all
002300*1998-11-09 LF   Y2K sweep - report date now entered and compared as
002400*                         a four digit CCYY string, no windowing
002500*1999-06-21 LF   TKT-1127 Station rollup added at the board's request
002600*                         once the second and third routes came on
002700*2017-08-09 NMR  TKT-1371 Rebuilt for the dairy intake file - rollup
002800*                         is now by DEL-STATION-CODE/DEL-FARMER-CODE
002900*                         off the sorted delivery file, with grade
003000*                         A/B/C/Rejected counts carried on the station
003100*                         line
003200*2018-02-15 NMR  TKT-1389 Farmer rollup section split out onto its own
003300*                         work file and printed after the station
003400*                         section, per the board's new report layout
003500*2019-09-10 NMR  TKT-1426 Optional station code filter added for a
003600*                         single-route reprint
003700*-------------------------------------------------------------------
003800ENVIRONMENT DIVISION.
003900   CONFIGURATION SECTION.
004000      SPECIAL-NAMES.
004100         C01 IS TOP-OF-FORM.
004200   INPUT-OUTPUT SECTION.
004300      FILE-CONTROL.
004400
004500         COPY "SLDELIV.CBL".
004600         COPY "SLSTATN.CBL".
004700         COPY "SLFARMER.CBL".
004800
004900         SELECT WORK-FILE
005000                ASSIGN TO "WORK-FILE"
005100                ORGANIZATION IS SEQUENTIAL.
005200
005300         SELECT SORT-FILE
005400                ASSIGN TO "SORT-FILE.TMP".
005500
005600         SELECT FARMER-ROLLUP-FILE
005700                ASSIGN TO "FARMER-ROLLUP-FILE"
005800                ORGANIZATION IS SEQUENTIAL.
005900
006000         SELECT PRINTER-FILE
006100                ASSIGN TO "daily-delivery-report.prn"
006200                ORGANIZATION IS LINE SEQUENTIAL.
006300
006400DATA DIVISION.
006500   FILE SECTION.
006600
006700*     DELIVERY-FILE is opened here only so the SORT statement below has
006800*     something to OPEN/READ/CLOSE on the USING side - this program
006900*     never reads a DEL- field directly outside of SORT-DELIVERY-FILE.
007000        COPY "FDDELIV.CBL".
007100        COPY "FDSTATN.CBL".
007200        COPY "FDFARMER.CBL".
007300
007400        SD SORT-FILE.
007500        01 SORT-DELIVERY-RECORD.
007600            05 SRT-ID                   PIC X(12).
007700            05 SRT-FARMER-CODE          PIC X(32).
007800            05 SRT-STATION-CODE         PIC X(10).
007900            05 SRT-OFFICER-ID           PIC X(12).
008000            05 SRT-DATE                 PIC X(10).
008100            05 SRT-QTY-LITERS           PIC 9(4)V9(3).
008200            05 SRT-FAT-CONTENT          PIC 9(2)V9(2).
008300            05 SRT-FAT-MISSING          PIC X(01).
008400            05 SRT-QUALITY-GRADE        PIC X(01).
008500            05 SRT-SOURCE               PIC X(01).
008600            05 SRT-CLIENT-ID            PIC X(12).
008700            05 SRT-REMARKS              PIC X(40).
008800            05 FILLER                   PIC X(20).
008900
009000        FD WORK-FILE
009100           LABEL RECORDS ARE STANDARD.
009200        01 WORK-DELIVERY-RECORD.
009300            05 WRK-ID                   PIC X(12).
009400            05 WRK-FARMER-CODE          PIC X(32).
009500            05 WRK-STATION-CODE         PIC X(10).
009600            05 WRK-OFFICER-ID           PIC X(12).
009700            05 WRK-DATE                 PIC X(10).
009800            05 WRK-QTY-LITERS           PIC 9(4)V9(3).
009900            05 WRK-FAT-CONTENT          PIC 9(2)V9(2).
010000            05 WRK-FAT-MISSING          PIC X(01).
010100               88 WRK-FAT-IS-MISSING    VALUE "Y".
010200            05 WRK-QUALITY-GRADE        PIC X(01).
010300               88 WRK-GRADE-A           VALUE "A".
010400               88 WRK-GRADE-B           VALUE "B".
010500               88 WRK-GRADE-C           VALUE "C".
010600               88 WRK-GRADE-REJECTED    VALUE "R".
010700            05 WRK-SOURCE                PIC X(01).
010800            05 WRK-CLIENT-ID             PIC X(12).
010900            05 WRK-REMARKS                PIC X(40).
011000            05 FILLER                     PIC X(20).
011100
011200        FD FARMER-ROLLUP-FILE
011300           LABEL RECORDS ARE STANDARD.
011400        01 FARMER-ROLLUP-RECORD.
011500            05 FRL-STATION-CODE         PIC X(10).
011600            05 FRL-FARMER-CODE          PIC X(32).
011700            05 FRL-DELIVERY-COUNT       PIC 9(4).
011800            05 FRL-TOTAL-LITERS         PIC 9(6)V9(3).
011900            05 FRL-FAT-SUM              PIC 9(6)V9(2).
012000            05 FRL-FAT-COUNT            PIC 9(4).
012100            05 FILLER                    PIC X(20).
012200
012300        FD PRINTER-FILE
012400           LABEL RECORDS ARE OMITTED.
012500        01 PRINTER-RECORD              PIC X(80).
012600
012700   WORKING-STORAGE SECTION.
012800
012900      01 TITLE.
013000         05 FILLER              PIC X(22) VALUE SPACES.
013100         05 FILLER              PIC X(22) VALUE "DAILY DELIVERY REPORT".
013200         05 FILLER              PIC X(21) VALUE SPACES.
013300         05 FILLER              PIC X(05) VALUE "PAGE:".
013400         05 PAGE-NUMBER         PIC 9(04) VALUE 0.
013500
013600      01 HEADING-1.
013700         05 FILLER              PIC X(42) VALUE
013800            "STN CODE  STATION NAME            DELIVS".
013900         05 FILLER              PIC X(38) VALUE
014000            "   LITERS  AVGFAT  A    B    C   REJ".
014100
014200      01 HEADING-2.
014300         05 FILLER              PIC X(80) VALUE ALL "-".
014400
014500*     Farmer rollup section reuses HEADING-1/HEADING-2 above, reloaded
014600*     with this text before PRINT-HEADINGS is called for Section 2 -
014700*     same trick PLPRINT.CBL's own callers use for a second report
014800*     section on one program, so a page break partway through the
014900*     farmer list still reprints the right column headings.
015000      01 W-FARMER-HEADING-TEXT.
015100         05 FILLER              PIC X(45) VALUE
015200            "FARMER CODE                     FARMER NAME".
015300         05 FILLER              PIC X(35) VALUE
015400            "              DELIVS   LITERS  AVGFAT".
015500
015600      01 STATION-DETAIL-LINE.
015700         05 STD-STATION-CODE        PIC X(10).
015800         05 FILLER                  PIC X(02) VALUE SPACES.
015900         05 STD-STATION-NAME        PIC X(25).
016000         05 FILLER                  PIC X(01) VALUE SPACES.
016100         05 STD-DELIVERIES          PIC ZZZZ9.
016200         05 FILLER                  PIC X(02) VALUE SPACES.
016300         05 STD-TOTAL-LITERS        PIC ZZZZZ9.999.
016400         05 FILLER                  PIC X(01) VALUE SPACES.
016500         05 STD-AVG-FAT             PIC Z9.99.
016600         05 FILLER                  PIC X(02) VALUE SPACES.
016700         05 STD-GRADE-A             PIC ZZZ9.
016800         05 FILLER                  PIC X(01) VALUE SPACES.
016900         05 STD-GRADE-B             PIC ZZZ9.
017000         05 FILLER                  PIC X(01) VALUE SPACES.
017100         05 STD-GRADE-C             PIC ZZZ9.
017200         05 FILLER                  PIC X(01) VALUE SPACES.
017300         05 STD-REJECTED            PIC ZZZ9.
017400
017500      01 FARMER-DETAIL-LINE.
017600         05 FTD-FARMER-CODE         PIC X(32).
017700         05 FILLER                  PIC X(01) VALUE SPACES.
017800         05 FTD-FARMER-NAME         PIC X(25).
017900         05 FILLER                  PIC X(01) VALUE SPACES.
018000         05 FTD-DELIVERIES          PIC ZZZZ9.
018100         05 FILLER                  PIC X(02) VALUE SPACES.
018200         05 FTD-TOTAL-LITERS        PIC ZZZZZ9.999.
018300         05 FILLER                  PIC X(01) VALUE SPACES.
018400         05 FTD-AVG-FAT             PIC Z9.99.
018500
018600      01 OVERALL-TOTAL-LINE.
018700         05 FILLER                  PIC X(18) VALUE
018800            "OVERALL DELIVERIES".
018900         05 FILLER                  PIC X(02) VALUE SPACES.
019000         05 OTL-DELIVERIES          PIC ZZZZZ9.
019100         05 FILLER                  PIC X(04) VALUE SPACES.
019200         05 FILLER                  PIC X(14) VALUE
019300            "OVERALL LITERS".
019400         05 FILLER                  PIC X(02) VALUE SPACES.
019500         05 OTL-TOTAL-LITERS        PIC ZZZZZZ9.999.
019600
019700      01 W-PRINTED-LINES         PIC 9(02) COMP.
019800         88 PAGE-FULL           VALUE 50 THRU 99.
019900
020000      01 FRM-TABLE-AREA.
020100         05 W-FARMER-TABLE-COUNT   PIC 9(5) COMP.
020200         05 FRM-TABLE-ENTRY OCCURS 5000 TIMES
020300                            ASCENDING KEY IS FRM-CODE
020400                            INDEXED BY LOOK-FARMER-SUB.
020500            10 FRM-CODE              PIC X(32).
020600            10 FRM-NAME              PIC X(25).
020700            10 FRM-PHONE             PIC X(16).
020800            10 FRM-MPESA-PHONE       PIC X(16).
020900            10 FRM-STATION-CODE      PIC X(10).
021000            10 FRM-ACTIVE            PIC X(01).
021100
021200      01 STN-TABLE-AREA.
021300         05 W-STATION-TABLE-COUNT PIC 9(4) COMP.
021400         05 STN-TABLE-ENTRY OCCURS 200 TIMES
021500                            INDEXED BY LOOK-STATION-SUB.
021600            10 STN-CODE              PIC X(10).
021700            10 STN-NAME               PIC X(25).
021800            10 STN-ACTIVE             PIC X(01).
021900
022000      01 LOOK-FARMER-CODE           PIC X(32).
022100      01 LOOK-STATION-CODE          PIC X(10).
022200
022300      01 W-FOUND-FARMER-RECORD      PIC X.
022400         88 FOUND-FARMER-RECORD    VALUE "Y".
022500
022600      01 W-FOUND-STATION-RECORD     PIC X.
022700         88 FOUND-STATION-RECORD   VALUE "Y".
022800
022900      01 W-END-OF-FARMER-MASTER     PIC X.
023000         88 END-OF-FARMER-MASTER   VALUE "Y".
023100
023200      01 W-END-OF-STATION-MASTER    PIC X.
023300         88 END-OF-STATION-MASTER  VALUE "Y".
023400
023500      01 W-END-OF-WORK-FILE         PIC X.
023600         88 END-OF-WORK-FILE       VALUE "Y".
023700
023800      01 W-END-OF-ROLLUP-FILE       PIC X.
023900         88 END-OF-ROLLUP-FILE     VALUE "Y".
024000
024100      01 W-RUN-PARAMETERS.
024200         05 W-REPORT-DATE           PIC X(10).
024300         05 W-STATION-FILTER        PIC X(10).
024400         05 W-STATION-FILTER-ACTIVE PIC X(01).
024500            88 STATION-FILTER-ACTIVE VALUE "Y".
024600
024700      01 W-RUN-PARAMETERS-ALT REDEFINES W-RUN-PARAMETERS.
024800         05 FILLER                     PIC X(21).
024900
025000      01 W-CURRENT-STATION-CODE     PIC X(10).
025100      01 W-CURRENT-FARMER-CODE      PIC X(32).
025200
025300      01 W-FARMER-ACCUMULATORS.
025400         05 W-FARM-DELIVERY-COUNT   PIC 9(4) COMP.
025500         05 W-FARM-TOTAL-LITERS     PIC 9(6)V9(3).
025600         05 W-FARM-FAT-SUM          PIC 9(6)V9(2).
025700         05 W-FARM-FAT-COUNT        PIC 9(4) COMP.
025800
025900      01 W-FARMER-ACCUMULATORS-CHECK REDEFINES W-FARMER-ACCUMULATORS.
026000         05 FILLER                     PIC X(16).
026100
026200      01 W-STATION-ACCUMULATORS.
026300         05 W-STN-DELIVERY-COUNT    PIC 9(6) COMP.
026400         05 W-STN-TOTAL-LITERS      PIC 9(7)V9(3).
026500         05 W-STN-FAT-SUM           PIC 9(7)V9(2).
026600         05 W-STN-FAT-COUNT         PIC 9(6) COMP.
026700         05 W-STN-GRADE-A-CT        PIC 9(4) COMP.
026800         05 W-STN-GRADE-B-CT        PIC 9(4) COMP.
026900         05 W-STN-GRADE-C-CT        PIC 9(4) COMP.
027000         05 W-STN-REJECT-CT         PIC 9(4) COMP.
027100
027200      01 W-STATION-ACCUMULATORS-CHECK REDEFINES W-STATION-ACCUMULATORS.
027300         05 FILLER                     PIC X(24).
027400
027500      01 W-OVERALL-ACCUMULATORS.
027600         05 W-OVERALL-DELIVERY-COUNT  PIC 9(7) COMP.
027700         05 W-OVERALL-TOTAL-LITERS    PIC 9(8)V9(3).
027800
027900      01 WS-AVG-FAT-WORK             PIC 9(2)V9(2).
028000      01 WS-AVG-FAT-WORK-ALT REDEFINES WS-AVG-FAT-WORK.
028100         05 WS-AVG-FAT-WHOLE         PIC 9(2).
028200         05 WS-AVG-FAT-FRACTION      PIC 9(2).
028300
028400      01 W-RUN-TOTALS.
028500         05 W-TOTAL-DELIVERIES-READ    PIC 9(7) COMP.
028600         05 W-TOTAL-STATIONS-PRINTED   PIC 9(4) COMP.
028700         05 W-TOTAL-FARMERS-PRINTED    PIC 9(5) COMP.
028800*-------------------------------------------------------------------
028900
029000PROCEDURE DIVISION.
029100
029200     PERFORM INITIALIZE-RUN.
029300
029400     IF END-OF-WORK-FILE
029500        MOVE SPACES TO PRINTER-RECORD
029600        STRING "NO DELIVERIES FOUND FOR " W-REPORT-DATE
029700                                        DELIMITED BY SIZE
029800               INTO PRINTER-RECORD
029900        WRITE PRINTER-RECORD BEFORE ADVANCING 1
030000     ELSE
030100        PERFORM PRINT-STATION-SECTION THRU
030200                                  PRINT-STATION-SECTION-EXIT
030300           UNTIL END-OF-WORK-FILE
030400        PERFORM PRINT-FARMER-SECTION
030500        PERFORM PRINT-OVERALL-TOTALS.
030600
030700     PERFORM FINALIZE-RUN.
030800
030900     EXIT PROGRAM.
031000
031100     STOP RUN.
031200*-------------------------------------------------------------------
031300
031400INITIALIZE-RUN.
031500
031600     PERFORM SORT-DELIVERY-BY-STATION.
031700
031800     OPEN INPUT  STATION-MASTER.
031900     OPEN INPUT  FARMER-MASTER.
032000     OPEN INPUT  WORK-FILE.
032100     OPEN OUTPUT FARMER-ROLLUP-FILE.
032200     OPEN OUTPUT PRINTER-FILE.
032300
032400     PERFORM LOAD-STATION-TABLE.
032500     PERFORM LOAD-FARMER-TABLE.
032600     PERFORM GET-RUN-PARAMETERS.
032700
032800     MOVE 0 TO W-TOTAL-DELIVERIES-READ W-TOTAL-STATIONS-PRINTED
032900               W-TOTAL-FARMERS-PRINTED.
033000     MOVE 0 TO W-OVERALL-DELIVERY-COUNT W-OVERALL-TOTAL-LITERS.
033100
033200     MOVE 0 TO PAGE-NUMBER.
033300     PERFORM PRINT-HEADINGS.
033400
033500     MOVE "N" TO W-END-OF-WORK-FILE.
033600     PERFORM READ-WORK-NEXT.
033700     PERFORM READ-WORK-NEXT
033800        UNTIL END-OF-WORK-FILE
033900        OR (WRK-DATE EQUAL W-REPORT-DATE
034000            AND (NOT STATION-FILTER-ACTIVE
034100                 OR WRK-STATION-CODE EQUAL W-STATION-FILTER)).
034200*-------------------------------------------------------------------
034300
034400GET-RUN-PARAMETERS.
034500
034600     DISPLAY " ".
034700     DISPLAY "DAILY-DELIVERY-REPORT".
034800     DISPLAY "ENTER REPORT DATE (CCYY-MM-DD) : ".
034900     ACCEPT W-REPORT-DATE.
035000
035100     DISPLAY "ENTER STATION CODE TO FILTER, OR BLANK FOR ALL : ".
035200     ACCEPT W-STATION-FILTER.
035300
035400     IF W-STATION-FILTER EQUAL SPACES
035500        MOVE "N" TO W-STATION-FILTER-ACTIVE
035600     ELSE
035700        MOVE "Y" TO W-STATION-FILTER-ACTIVE.
035800*-------------------------------------------------------------------
035900
036000SORT-DELIVERY-BY-STATION.
036100
036200     SORT SORT-FILE
036300        ON ASCENDING KEY SRT-STATION-CODE SRT-FARMER-CODE
036400        USING DELIVERY-FILE
036500        GIVING WORK-FILE.
036600*-------------------------------------------------------------------
036700
036800LOAD-STATION-TABLE.
036900
037000     MOVE "N" TO W-END-OF-STATION-MASTER.
037100     MOVE 0 TO W-STATION-TABLE-COUNT.
037200
037300     READ STATION-MASTER
037400        AT END MOVE "Y" TO W-END-OF-STATION-MASTER.
037500
037600     PERFORM LOAD-ONE-STATION-ENTRY UNTIL END-OF-STATION-MASTER.
037700*-------------------------------------------------------------------
037800
037900LOAD-ONE-STATION-ENTRY.
038000
038100     ADD 1 TO W-STATION-TABLE-COUNT.
038200     SET LOOK-STATION-SUB TO W-STATION-TABLE-COUNT.
038300
038400     MOVE STN-CODE   TO STN-CODE (LOOK-STATION-SUB).
038500     MOVE STN-NAME   TO STN-NAME (LOOK-STATION-SUB).
038600     MOVE STN-ACTIVE TO STN-ACTIVE (LOOK-STATION-SUB).
038700
038800     READ STATION-MASTER
038900        AT END MOVE "Y" TO W-END-OF-STATION-MASTER.
039000*-------------------------------------------------------------------
039100
039200LOAD-FARMER-TABLE.
039300
039400     MOVE "N" TO W-END-OF-FARMER-MASTER.
039500     MOVE 0 TO W-FARMER-TABLE-COUNT.
039600
039700     READ FARMER-MASTER
039800        AT END MOVE "Y" TO W-END-OF-FARMER-MASTER.
039900
040000     PERFORM LOAD-ONE-FARMER-ENTRY UNTIL END-OF-FARMER-MASTER.
040100*-------------------------------------------------------------------
040200
040300LOAD-ONE-FARMER-ENTRY.
040400
040500     ADD 1 TO W-FARMER-TABLE-COUNT.
040600     SET LOOK-FARMER-SUB TO W-FARMER-TABLE-COUNT.
040700
040800     MOVE FRM-CODE         TO FRM-CODE (LOOK-FARMER-SUB).
040900     MOVE FRM-NAME         TO FRM-NAME (LOOK-FARMER-SUB).
041000     MOVE FRM-PHONE        TO FRM-PHONE (LOOK-FARMER-SUB).
041100     MOVE FRM-MPESA-PHONE  TO FRM-MPESA-PHONE (LOOK-FARMER-SUB).
041200     MOVE FRM-STATION-CODE TO FRM-STATION-CODE (LOOK-FARMER-SUB).
041300     MOVE FRM-ACTIVE       TO FRM-ACTIVE (LOOK-FARMER-SUB).
041400
041500     READ FARMER-MASTER
041600        AT END MOVE "Y" TO W-END-OF-FARMER-MASTER.
041700*-------------------------------------------------------------------
041800
041900READ-WORK-NEXT.
042000
042100     READ WORK-FILE
042200        AT END MOVE "Y" TO W-END-OF-WORK-FILE.
042300
042400     IF NOT END-OF-WORK-FILE
042500        ADD 1 TO W-TOTAL-DELIVERIES-READ.
042600*-------------------------------------------------------------------
042700
042800PRINT-STATION-SECTION.
042900
043000     MOVE WRK-STATION-CODE TO W-CURRENT-STATION-CODE.
043100     PERFORM ZERO-STATION-ACCUMULATORS.
043200
043300     PERFORM PRINT-FARMER-BREAK THRU PRINT-FARMER-BREAK-EXIT
043400        UNTIL END-OF-WORK-FILE
043500        OR WRK-STATION-CODE NOT EQUAL W-CURRENT-STATION-CODE.
043600
043700     PERFORM WRITE-STATION-LINE.
043800     ADD 1 TO W-TOTAL-STATIONS-PRINTED.
043900
044000PRINT-STATION-SECTION-EXIT.
044100     EXIT.
044200*-------------------------------------------------------------------
044300
044400PRINT-FARMER-BREAK.
044500
044600     MOVE WRK-FARMER-CODE TO W-CURRENT-FARMER-CODE.
044700     PERFORM ZERO-FARMER-ACCUMULATORS.
044800
044900     PERFORM ACCUMULATE-DELIVERY
045000        UNTIL END-OF-WORK-FILE
045100        OR WRK-STATION-CODE NOT EQUAL W-CURRENT-STATION-CODE
045200        OR WRK-FARMER-CODE NOT EQUAL W-CURRENT-FARMER-CODE.
045300
045400     PERFORM ROLL-FARMER-INTO-STATION.
045500     PERFORM WRITE-FARMER-ROLLUP-RECORD.
045600
045700PRINT-FARMER-BREAK-EXIT.
045800     EXIT.
045900*-------------------------------------------------------------------
046000
046100ZERO-STATION-ACCUMULATORS.
046200
046300     MOVE 0 TO W-STN-DELIVERY-COUNT W-STN-TOTAL-LITERS.
046400     MOVE 0 TO W-STN-FAT-SUM W-STN-FAT-COUNT.
046500     MOVE 0 TO W-STN-GRADE-A-CT W-STN-GRADE-B-CT W-STN-GRADE-C-CT
046600               W-STN-REJECT-CT.
046700*-------------------------------------------------------------------
046800
046900ZERO-FARMER-ACCUMULATORS.
047000
047100     MOVE 0 TO W-FARM-DELIVERY-COUNT W-FARM-TOTAL-LITERS.
047200     MOVE 0 TO W-FARM-FAT-SUM W-FARM-FAT-COUNT.
047300*-------------------------------------------------------------------
047400
047500ACCUMULATE-DELIVERY.
047600
047700     ADD 1 TO W-FARM-DELIVERY-COUNT.
047800     ADD WRK-QTY-LITERS TO W-FARM-TOTAL-LITERS.
047900
048000     IF NOT WRK-FAT-IS-MISSING
048100        ADD WRK-FAT-CONTENT TO W-FARM-FAT-SUM
048200        ADD 1 TO W-FARM-FAT-COUNT
048300        ADD WRK-FAT-CONTENT TO W-STN-FAT-SUM
048400        ADD 1 TO W-STN-FAT-COUNT.
048500
048600     IF WRK-GRADE-A
048700        ADD 1 TO W-STN-GRADE-A-CT
048800     ELSE
048900     IF WRK-GRADE-B
049000        ADD 1 TO W-STN-GRADE-B-CT
049100     ELSE
049200     IF WRK-GRADE-C
049300        ADD 1 TO W-STN-GRADE-C-CT
049400     ELSE
049500        ADD 1 TO W-STN-REJECT-CT.
049600
049700     PERFORM READ-WORK-NEXT.
049800     PERFORM READ-WORK-NEXT
049900        UNTIL END-OF-WORK-FILE
050000        OR (WRK-DATE EQUAL W-REPORT-DATE
050100            AND (NOT STATION-FILTER-ACTIVE
050200                 OR WRK-STATION-CODE EQUAL W-STATION-FILTER)).
050300*-------------------------------------------------------------------
050400
050500ROLL-FARMER-INTO-STATION.
050600
050700     ADD W-FARM-DELIVERY-COUNT TO W-STN-DELIVERY-COUNT.
050800     ADD W-FARM-TOTAL-LITERS   TO W-STN-TOTAL-LITERS.
050900
051000     ADD W-FARM-DELIVERY-COUNT TO W-OVERALL-DELIVERY-COUNT.
051100     ADD W-FARM-TOTAL-LITERS   TO W-OVERALL-TOTAL-LITERS.
051200*-------------------------------------------------------------------
051300
051400WRITE-FARMER-ROLLUP-RECORD.
051500
051600     MOVE W-CURRENT-STATION-CODE TO FRL-STATION-CODE.
051700     MOVE W-CURRENT-FARMER-CODE  TO FRL-FARMER-CODE.
051800     MOVE W-FARM-DELIVERY-COUNT  TO FRL-DELIVERY-COUNT.
051900     MOVE W-FARM-TOTAL-LITERS    TO FRL-TOTAL-LITERS.
052000     MOVE W-FARM-FAT-SUM         TO FRL-FAT-SUM.
052100     MOVE W-FARM-FAT-COUNT       TO FRL-FAT-COUNT.
052200
052300     WRITE FARMER-ROLLUP-RECORD.
052400*-------------------------------------------------------------------
052500
052600WRITE-STATION-LINE.
052700
052800     IF PAGE-FULL
052900        PERFORM PRINT-HEADINGS.
053000
053100     MOVE W-CURRENT-STATION-CODE TO LOOK-STATION-CODE.
053200     PERFORM LOOK-FOR-STATION-RECORD.
053300
053400     MOVE SPACES TO STATION-DETAIL-LINE.
053500     MOVE W-CURRENT-STATION-CODE TO STD-STATION-CODE.
053600
053700     IF FOUND-STATION-RECORD
053800        MOVE STN-NAME (LOOK-STATION-SUB) TO STD-STATION-NAME
053900     ELSE
054000        MOVE "** NOT FOUND **" TO STD-STATION-NAME.
054100
054200     MOVE W-STN-DELIVERY-COUNT TO STD-DELIVERIES.
054300     MOVE W-STN-TOTAL-LITERS   TO STD-TOTAL-LITERS.
054400
054500     IF W-STN-FAT-COUNT EQUAL 0
054600        MOVE 0 TO STD-AVG-FAT
054700     ELSE
054800        COMPUTE WS-AVG-FAT-WORK ROUNDED =
054900                 W-STN-FAT-SUM / W-STN-FAT-COUNT
055000        MOVE WS-AVG-FAT-WORK TO STD-AVG-FAT.
055100
055200     MOVE W-STN-GRADE-A-CT TO STD-GRADE-A.
055300     MOVE W-STN-GRADE-B-CT TO STD-GRADE-B.
055400     MOVE W-STN-GRADE-C-CT TO STD-GRADE-C.
055500     MOVE W-STN-REJECT-CT  TO STD-REJECTED.
055600
055700     MOVE STATION-DETAIL-LINE TO PRINTER-RECORD.
055800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
055900     ADD 1 TO W-PRINTED-LINES.
056000*-------------------------------------------------------------------
056100
056200PRINT-FARMER-SECTION.
056300
056400     CLOSE FARMER-ROLLUP-FILE.
056500     OPEN INPUT FARMER-ROLLUP-FILE.
056600
056700     MOVE W-FARMER-HEADING-TEXT TO HEADING-1.
056800     MOVE ALL "-" TO HEADING-2.
056900     PERFORM PRINT-HEADINGS.
057000
057100     MOVE "N" TO W-END-OF-ROLLUP-FILE.
057200     READ FARMER-ROLLUP-FILE
057300        AT END MOVE "Y" TO W-END-OF-ROLLUP-FILE.
057400
057500     PERFORM WRITE-FARMER-DETAIL-LINE UNTIL END-OF-ROLLUP-FILE.
057600
057700     CLOSE FARMER-ROLLUP-FILE.
057800*-------------------------------------------------------------------
057900
058000WRITE-FARMER-DETAIL-LINE.
058100
058200     IF PAGE-FULL
058300        PERFORM PRINT-HEADINGS.
058400
058500     MOVE FRL-FARMER-CODE TO LOOK-FARMER-CODE.
058600     PERFORM LOOK-FOR-FARMER-RECORD.
058700
058800     MOVE SPACES TO FARMER-DETAIL-LINE.
058900     MOVE FRL-FARMER-CODE TO FTD-FARMER-CODE.
059000
059100     IF FOUND-FARMER-RECORD
059200        MOVE FRM-NAME (LOOK-FARMER-SUB) TO FTD-FARMER-NAME
059300     ELSE
059400        MOVE "** NOT FOUND **" TO FTD-FARMER-NAME.
059500
059600     MOVE FRL-DELIVERY-COUNT TO FTD-DELIVERIES.
059700     MOVE FRL-TOTAL-LITERS   TO FTD-TOTAL-LITERS.
059800
059900     IF FRL-FAT-COUNT EQUAL 0
060000        MOVE 0 TO FTD-AVG-FAT
060100     ELSE
060200        COMPUTE WS-AVG-FAT-WORK ROUNDED =
060300                 FRL-FAT-SUM / FRL-FAT-COUNT
060400        MOVE WS-AVG-FAT-WORK TO FTD-AVG-FAT.
060500
060600     MOVE FARMER-DETAIL-LINE TO PRINTER-RECORD.
060700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
060800     ADD 1 TO W-PRINTED-LINES.
060900     ADD 1 TO W-TOTAL-FARMERS-PRINTED.
061000
061100     READ FARMER-ROLLUP-FILE
061200        AT END MOVE "Y" TO W-END-OF-ROLLUP-FILE.
061300*-------------------------------------------------------------------
061400
061500PRINT-OVERALL-TOTALS.
061600
061700     MOVE SPACES TO PRINTER-RECORD.
061800     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
061900
062000     MOVE SPACES TO OVERALL-TOTAL-LINE.
062100     MOVE W-OVERALL-DELIVERY-COUNT TO OTL-DELIVERIES.
062200     MOVE W-OVERALL-TOTAL-LITERS   TO OTL-TOTAL-LITERS.
062300
062400     MOVE OVERALL-TOTAL-LINE TO PRINTER-RECORD.
062500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
062600*-------------------------------------------------------------------
062700
062800FINALIZE-RUN.
062900
063000     PERFORM REPORT-RUN-TOTALS.
063100
063200     CLOSE STATION-MASTER.
063300     CLOSE FARMER-MASTER.
063400     CLOSE WORK-FILE.
063500     CLOSE PRINTER-FILE.
063600*-------------------------------------------------------------------
063700
063800REPORT-RUN-TOTALS.
063900
064000     DISPLAY "DAILY-DELIVERY-REPORT RUN TOTALS".
064100     DISPLAY "  DELIVERIES READ.......: " W-TOTAL-DELIVERIES-READ.
064200     DISPLAY "  STATIONS PRINTED......: " W-TOTAL-STATIONS-PRINTED.
064300     DISPLAY "  FARMERS PRINTED.......: " W-TOTAL-FARMERS-PRINTED.
064400*-------------------------------------------------------------------
064500
064600COPY "PL-LOOK-FOR-STATION-RECORD.CBL".
064700COPY "PL-LOOK-FOR-FARMER-RECORD.CBL".
064800COPY "PLPRINT.CBL".
064900*-------------------------------------------------------------------
