000100*FDSUMRY.CBL
000200*-------------------------------------------------------------------
000300*   FD and record layout for SUMMARY-FILE (MONTHLY-SUMMARY-RECORD).
000400*-------------------------------------------------------------------
000500*2009-07-14 NMR  TKT-1112 Original FDSUMRY.CBL
000600*2016-09-30 NMR  TKT-1340 SUM-AVG-FAT-MISSING switch added
000700*-------------------------------------------------------------------
000800
000900      FD SUMMARY-FILE
001000         LABEL RECORDS ARE STANDARD.
001100      01 MONTHLY-SUMMARY-RECORD.
001200          05 SUM-FARMER-CODE           PIC X(32).
001300          05 SUM-MONTH                 PIC X(07).
001400          05 SUM-TOTAL-LITERS          PIC 9(6)V9(3).
001500          05 SUM-TOTAL-DELIVERIES      PIC 9(4).
001600          05 SUM-AVG-FAT               PIC 9(2)V9(2).
001700          05 SUM-AVG-FAT-MISSING       PIC X(01).
001800             88 SUM-FAT-IS-MISSING     VALUE "Y".
001900          05 SUM-GRADE-A-COUNT         PIC 9(4).
002000          05 SUM-GRADE-B-COUNT         PIC 9(4).
002100          05 SUM-GRADE-C-COUNT         PIC 9(4).
002200          05 SUM-REJECTED-COUNT        PIC 9(4).
002300          05 SUM-EST-PAYMENT           PIC 9(10)V9(2).
002400          05 SUM-CURRENCY               PIC X(03).
002500          05 FILLER                     PIC X(20).
