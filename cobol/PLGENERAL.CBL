000100*PLGENERAL.CBL
000200*-------------------------------------------------------------------
000300*   Shared console paragraphs COPYd into every DDCPTS maintenance
000400*   and batch-control program: screen clearing, blank-line padding,
000500*   and the standard Y/N confirmation dialogs.  Every calling
000600*   program must carry its own W-VALID-ANSWER item with 88 VALID-
000700*   ANSWER VALUE "Y", "N" - these paragraphs only set it.
000800*-------------------------------------------------------------------
000900*1989-03-02 LF   Original PLGENERAL.CBL
001000*1991-07-20 LF   ASK-USER-IF-WANT-TO-COMPLETE added
001100*1994-05-11 LF   CONFIRM-IF-WANT-TO-QUIT added for field edits
001200*1998-11-09 LF   Y2K review - no date fields in this copybook, OK
001300*2009-06-18 NMR  TKT-1140 W-TIMES-TO-JUMP moved to COMP-bearing copy
001400*2015-02-27 NMR  TKT-1301 CLEAR-SCREEN padded for wider batch logs
001500*-------------------------------------------------------------------
001600
001700CLEAR-SCREEN.
001800
001900     DISPLAY " " ERASE.
002000*-------------------------------------------------------------------
002100
002200JUMP-LINE.
002300
002400     DISPLAY " ".
002500*-------------------------------------------------------------------
002600
002700CONFIRM-EXECUTION.
002800
002900     DISPLAY MSG-CONFIRMATION.
003000     ACCEPT W-VALID-ANSWER.
003100     INSPECT W-VALID-ANSWER CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
003200
003300     IF NOT VALID-ANSWER
003400        DISPLAY "ANSWER Y OR N ONLY ! <ENTER> TO CONTINUE"
003500        ACCEPT DUMMY.
003600*-------------------------------------------------------------------
003700
003800ASK-USER-IF-WANT-TO-COMPLETE.
003900
004000*    force first pass through the confirmation prompt
004050     PERFORM CONFIRM-EXECUTION.
004100     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
004200*-------------------------------------------------------------------
004300
004400CONFIRM-IF-WANT-TO-QUIT.
004500
004600     MOVE "DO YOU WANT TO ABANDON THIS ENTRY ? <Y/N>"
004700                                            TO MSG-CONFIRMATION.
004800     PERFORM ASK-USER-IF-WANT-TO-COMPLETE.
