000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. payment-disbursement.
000300AUTHOR. L FRANCIS.
000400INSTALLATION. LAKESIDE DAIRY CO-OP - DATA PROCESSING.
000500DATE-WRITTEN. 1990-04-23.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED - DATA PROCESSING DEPT USE ONLY.
000800*-------------------------------------------------------------------
000900*   PAYMENT-DISBURSEMENT
001000*   Reads the month-end SUMMARY-FILE for a given month, skips any
001100*   farmer/month below the board's minimum payment threshold, and
001200*   writes one PAYMENT-RECORD per qualifying farmer, pending send to
001300*   the mobile-money side.  Operator may run it DRY (records marked
001400*   but nothing intended to go out) and may narrow the run to a short
001500*   list of farmer codes for a re-run of a disputed payout.
001600*-------------------------------------------------------------------
001700*   CHANGE LOG
001800*-------------------------------------------------------------------
001900*1990-04-23 LF   TKT-1133 Original program - disbursed every eligible
002000*                         farmer/month on the selected list for a run,
002100*                         the model for this one's confirm-and-write
002200*                         style
002300*1998-11-09 LF   Y2K sweep - run month now carried as four digit
002400*                         CCYY, no two digit comparisons anywhere
002500*2017-04-03 NMR  TKT-1365 Rebuilt to read MONTHLY-SUMMARY-RECORD and
002600*                         write one PAYMENT-RECORD per qualifying
002700*                         farmer/month
002800*2017-05-02 NMR  TKT-1366 Minimum payment threshold enforced off
002900*                         CFG-MIN-PAYMENT-THRESHOLD, zero and negative
003000*                         estimated payments are never disbursed
003100*2018-08-11 NMR  TKT-1402 Farmer-code filter list added so a single
003200*                         disputed payout can be re-run without
003300*                         touching the rest of the month
003400*2019-01-22 NMR  TKT-1418 DRY RUN switch added - board wanted to see
003500*                         the payment file before anything is sent
003600*-------------------------------------------------------------------
003700ENVIRONMENT DIVISION.
003800   CONFIGURATION SECTION.
003900      SPECIAL-NAMES.
004000         C01 IS TOP-OF-FORM.
004100   INPUT-OUTPUT SECTION.
004200      FILE-CONTROL.
004300
004400         COPY "SLSUMRY.CBL".
004500         COPY "SLFARMER.CBL".
004600         COPY "SLCONFIG.CBL".
004700         COPY "SLPAYMT.CBL".
004800
004900         SELECT DISBURSE-REPORT
005000                ASSIGN TO "DISBURSE-REPORT"
005100                ORGANIZATION IS LINE SEQUENTIAL.
005200
005300DATA DIVISION.
005400   FILE SECTION.
005500
005600        COPY "FDSUMRY.CBL".
005700        COPY "FDFARMER.CBL".
005800        COPY "FDCONFIG.CBL".
005900        COPY "FDPAYMT.CBL".
006000
006100        FD DISBURSE-REPORT
006200           LABEL RECORDS ARE OMITTED.
006300        01 DISBURSE-PRINT-LINE        PIC X(80).
006400
006500   WORKING-STORAGE SECTION.
006600
006700      01 W-VALID-ANSWER                  PIC X.
006800         88 VALID-ANSWER                VALUE "Y", "N".
006900         88 RUN-CONFIRMED                VALUE "Y".
007000         88 RUN-NOT-CONFIRMED            VALUE "N".
007100
007200      77 DUMMY                           PIC X.
007300      77 MSG-CONFIRMATION                PIC X(75).
007400
007500      01 FRM-TABLE-AREA.
007600         05 W-FARMER-TABLE-COUNT    PIC 9(5) COMP.
007700         05 FRM-TABLE-ENTRY OCCURS 5000 TIMES
007800                            ASCENDING KEY IS FRM-CODE
007900                            INDEXED BY LOOK-FARMER-SUB.
008000            10 FRM-CODE              PIC X(32).
008100            10 FRM-NAME              PIC X(25).
008200            10 FRM-PHONE             PIC X(16).
008300            10 FRM-MPESA-PHONE       PIC X(16).
008400            10 FRM-STATION-CODE      PIC X(10).
008500            10 FRM-ACTIVE            PIC X(01).
008600
008700      01 LOOK-FARMER-CODE               PIC X(32).
008800
008900      01 W-FOUND-FARMER-RECORD          PIC X.
009000         88 FOUND-FARMER-RECORD        VALUE "Y".
009100
009200      01 W-END-OF-FARMER-MASTER         PIC X.
009300         88 END-OF-FARMER-MASTER       VALUE "Y".
009400
009500      01 W-END-OF-SUMMARY-FILE          PIC X.
009600         88 END-OF-SUMMARY-FILE        VALUE "Y".
009700
009800      01 W-FILTER-ENTRY-DONE             PIC X.
009900         88 FILTER-ENTRY-IS-DONE        VALUE "Y".
010000
010100      01 FARMER-FILTER-AREA.
010200         05 W-FILTER-COUNT          PIC 9(2) COMP.
010300         05 FLT-ENTRY OCCURS 50 TIMES
010400                      INDEXED BY FLT-SUB.
010500            10 FLT-FARMER-CODE        PIC X(32).
010600
010700      01 FARMER-FILTER-AREA-CHECK REDEFINES FARMER-FILTER-AREA.
010800         05 FILLER                     PIC X(1602).
010900
011000      01 W-RUN-PARAMETERS.
011100         05 W-RUN-MONTH             PIC X(07).
011200         05 W-RUN-DRY-RUN           PIC X(01).
011300            88 RUN-IS-DRY-RUN        VALUE "Y".
011400         05 W-FILTER-ACTIVE         PIC X(01).
011500            88 FARMER-FILTER-ACTIVE  VALUE "Y".
011600
011700      01 W-RUN-PARAMETERS-ALT REDEFINES W-RUN-PARAMETERS.
011800         05 W-RUN-MONTH-BYTES          PIC X(07).
011900         05 W-RUN-SWITCH-BYTES         PIC X(02).
012000
012100      01 W-ENTRY-FARMER-CODE            PIC X(32).
012200
012300      01 W-SELECTED-SWITCH              PIC X.
012400         88 SUMMARY-IS-SELECTED        VALUE "Y".
012500
012600      01 W-RUN-TOTALS.
012700         05 W-TOTAL-SUMMARIES-READ     PIC 9(5) COMP.
012800         05 W-TOTAL-PAYMENTS-WRITTEN   PIC 9(5) COMP.
012900         05 W-TOTAL-BELOW-THRESHOLD    PIC 9(5) COMP.
013000         05 W-GRAND-TOTAL-AMOUNT       PIC 9(10)V9(02).
013100
013200      01 W-RUN-TOTALS-CHECK REDEFINES W-RUN-TOTALS.
013300         05 FILLER                     PIC X(25).
013400
013500      01 DISBURSE-DETAIL-LINE.
013600         05 DTL-FARMER-CODE            PIC X(32).
013700         05 FILLER                     PIC X(02)  VALUE SPACES.
013800         05 DTL-PHONE                  PIC X(16).
013900         05 FILLER                     PIC X(02)  VALUE SPACES.
014000         05 DTL-AMOUNT                 PIC ZZZ,ZZZ,ZZ9.99.
014100         05 FILLER                     PIC X(02)  VALUE SPACES.
014200         05 DTL-STATUS                 PIC X(01).
014300         05 FILLER                     PIC X(02)  VALUE SPACES.
014400         05 DTL-DRY-RUN-FLAG            PIC X(01).
014500         05 FILLER                     PIC X(10)  VALUE SPACES.
014600
014700      01 DISBURSE-TOTAL-LINE.
014800         05 TOT-CAPTION                PIC X(28) VALUE
014900            "PAYMENTS WRITTEN.........: ".
015000         05 TOT-PAYMENT-COUNT          PIC ZZ,ZZ9.
015100         05 FILLER                     PIC X(02)  VALUE SPACES.
015200         05 TOT-CAPTION-2               PIC X(22) VALUE
015300            "GRAND TOTAL AMOUNT..: ".
015400         05 TOT-GRAND-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99.
015500         05 FILLER                     PIC X(10)  VALUE SPACES.
015600*-------------------------------------------------------------------
015700
015800PROCEDURE DIVISION.
015900
016000     PERFORM INITIALIZE-RUN.
016100
016200     PERFORM SELECT-ELIGIBLE-SUMMARY THRU
016300                                 SELECT-ELIGIBLE-SUMMARY-EXIT
016400        UNTIL END-OF-SUMMARY-FILE.
016500
016600     PERFORM FINALIZE-RUN.
016700
016800     EXIT PROGRAM.
016900
017000     STOP RUN.
017100*-------------------------------------------------------------------
017200
017300INITIALIZE-RUN.
017400
017500     OPEN INPUT  SUMMARY-FILE.
017600     OPEN INPUT  FARMER-MASTER.
017700     OPEN I-O    CONFIG-CONTROL.
017800     OPEN OUTPUT PAYMENT-FILE.
017900     OPEN OUTPUT DISBURSE-REPORT.
018000
018100     PERFORM READ-CONFIG-CONTROL-RECORD.
018200     PERFORM LOAD-FARMER-TABLE.
018300     PERFORM GET-RUN-PARAMETERS.
018400
018500     MOVE 0 TO W-TOTAL-SUMMARIES-READ W-TOTAL-PAYMENTS-WRITTEN
018600               W-TOTAL-BELOW-THRESHOLD.
018700     MOVE 0 TO W-GRAND-TOTAL-AMOUNT.
018800
018900     MOVE "N" TO W-END-OF-SUMMARY-FILE.
019000     PERFORM READ-SUMMARY-NEXT.
019100*-------------------------------------------------------------------
019200
019300GET-RUN-PARAMETERS.
019400
019500     DISPLAY " ".
019600     DISPLAY "PAYMENT-DISBURSEMENT - MONTHLY PAYOUT RUN".
019700     DISPLAY "ENTER TARGET MONTH (CCYY-MM) : ".
019800     ACCEPT W-RUN-MONTH.
019900
020000     MOVE "WAS THIS TO BE RUN AS A DRY RUN ? <Y/N>" TO MSG-CONFIRMATION.
020100     PERFORM CONFIRM-EXECUTION.
020200     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
020300     MOVE W-VALID-ANSWER TO W-RUN-DRY-RUN.
020400
020500     MOVE 0 TO W-FILTER-COUNT.
020600     MOVE "N" TO W-FILTER-ACTIVE.
020700     MOVE "N" TO W-FILTER-ENTRY-DONE.
020800
020900     MOVE "DO YOU WANT TO LIMIT THIS RUN TO A FEW FARMER CODES ? <Y/N>"
021000        TO MSG-CONFIRMATION.
021100     PERFORM CONFIRM-EXECUTION.
021200     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
021300
021400     IF RUN-CONFIRMED
021500        MOVE "Y" TO W-FILTER-ACTIVE
021600        PERFORM GET-ONE-FILTER-CODE
021700           UNTIL FILTER-ENTRY-IS-DONE
021800           OR W-FILTER-COUNT EQUAL 50.
021900*-------------------------------------------------------------------
022000
022100GET-ONE-FILTER-CODE.
022200
022300     DISPLAY "ENTER FARMER CODE, OR <ENTER> ALONE WHEN DONE : ".
022400     ACCEPT W-ENTRY-FARMER-CODE.
022500
022600     IF W-ENTRY-FARMER-CODE EQUAL SPACES
022700        MOVE "Y" TO W-FILTER-ENTRY-DONE
022800     ELSE
022900        ADD 1 TO W-FILTER-COUNT
023000        MOVE W-ENTRY-FARMER-CODE TO FLT-FARMER-CODE
023100                                   (W-FILTER-COUNT).
023200*-------------------------------------------------------------------
023300
023400LOAD-FARMER-TABLE.
023500
023600     MOVE "N" TO W-END-OF-FARMER-MASTER.
023700     MOVE 0 TO W-FARMER-TABLE-COUNT.
023800
023900     READ FARMER-MASTER
024000        AT END MOVE "Y" TO W-END-OF-FARMER-MASTER.
024100
024200     PERFORM LOAD-ONE-FARMER-ENTRY UNTIL END-OF-FARMER-MASTER.
024300*-------------------------------------------------------------------
024400
024500LOAD-ONE-FARMER-ENTRY.
024600
024700     ADD 1 TO W-FARMER-TABLE-COUNT.
024800     SET LOOK-FARMER-SUB TO W-FARMER-TABLE-COUNT.
024900
025000     MOVE FRM-CODE         TO FRM-CODE (LOOK-FARMER-SUB).
025100     MOVE FRM-NAME         TO FRM-NAME (LOOK-FARMER-SUB).
025200     MOVE FRM-PHONE        TO FRM-PHONE (LOOK-FARMER-SUB).
025300     MOVE FRM-MPESA-PHONE  TO FRM-MPESA-PHONE (LOOK-FARMER-SUB).
025400     MOVE FRM-STATION-CODE TO FRM-STATION-CODE (LOOK-FARMER-SUB).
025500     MOVE FRM-ACTIVE       TO FRM-ACTIVE (LOOK-FARMER-SUB).
025600
025700     READ FARMER-MASTER
025800        AT END MOVE "Y" TO W-END-OF-FARMER-MASTER.
025900*-------------------------------------------------------------------
026000
026100READ-SUMMARY-NEXT.
026200
026300     READ SUMMARY-FILE
026400        AT END MOVE "Y" TO W-END-OF-SUMMARY-FILE.
026500
026600     IF NOT END-OF-SUMMARY-FILE
026700        ADD 1 TO W-TOTAL-SUMMARIES-READ.
026800*-------------------------------------------------------------------
026900
027000SELECT-ELIGIBLE-SUMMARY.
027100
027200     MOVE "N" TO W-SELECTED-SWITCH.
027300
027400     IF SUM-MONTH EQUAL W-RUN-MONTH
027500        PERFORM CHECK-FARMER-FILTER
027600        IF SUMMARY-IS-SELECTED
027700           IF SUM-EST-PAYMENT > 0
027800              AND SUM-EST-PAYMENT NOT LESS THAN
027900                                       CFG-MIN-PAYMENT-THRESHOLD
028000                 PERFORM BUILD-PAYMENT-RECORD
028100                 PERFORM WRITE-PAYMENT-RECORD
028200                 PERFORM PRINT-DISBURSEMENT-LINE
028300              ELSE
028400                 ADD 1 TO W-TOTAL-BELOW-THRESHOLD.
028500
028600     PERFORM READ-SUMMARY-NEXT.
028700
028800SELECT-ELIGIBLE-SUMMARY-EXIT.
028900     EXIT.
029000*-------------------------------------------------------------------
029100
029200CHECK-FARMER-FILTER.
029300
029400     IF NOT FARMER-FILTER-ACTIVE
029500        MOVE "Y" TO W-SELECTED-SWITCH
029600     ELSE
029700        SET FLT-SUB TO 1
029800        SEARCH FLT-ENTRY
029900           AT END MOVE "N" TO W-SELECTED-SWITCH
030000           WHEN FLT-FARMER-CODE (FLT-SUB) EQUAL SUM-FARMER-CODE
030100              MOVE "Y" TO W-SELECTED-SWITCH.
030200*-------------------------------------------------------------------
030300
030400BUILD-PAYMENT-RECORD.
030500
030600     PERFORM ASSIGN-NEW-PAYMENT-ID.
030700
030800     MOVE SUM-FARMER-CODE TO PAY-FARMER-CODE.
030900     MOVE SUM-MONTH       TO PAY-MONTH.
031000     MOVE SUM-EST-PAYMENT TO PAY-AMOUNT.
031100     MOVE SUM-CURRENCY    TO PAY-CURRENCY.
031200     MOVE "P" TO PAY-STATUS.
031300     MOVE W-RUN-DRY-RUN TO PAY-DRY-RUN.
031400
031500     MOVE SUM-FARMER-CODE TO LOOK-FARMER-CODE.
031600     PERFORM LOOK-FOR-FARMER-RECORD.
031700
031800     IF FOUND-FARMER-RECORD
031900        IF FRM-MPESA-PHONE (LOOK-FARMER-SUB) NOT EQUAL SPACES
032000           MOVE FRM-MPESA-PHONE (LOOK-FARMER-SUB) TO PAY-PHONE
032100        ELSE
032200           MOVE FRM-PHONE (LOOK-FARMER-SUB) TO PAY-PHONE
032300     ELSE
032400        MOVE SPACES TO PAY-PHONE.
032500*-------------------------------------------------------------------
032600
032700WRITE-PAYMENT-RECORD.
032800
032900     WRITE PAYMENT-RECORD.
033000
033100     ADD 1 TO W-TOTAL-PAYMENTS-WRITTEN.
033200     ADD PAY-AMOUNT TO W-GRAND-TOTAL-AMOUNT.
033300*-------------------------------------------------------------------
033400
033500PRINT-DISBURSEMENT-LINE.
033600
033700     MOVE SPACES TO DISBURSE-DETAIL-LINE.
033800     MOVE PAY-FARMER-CODE TO DTL-FARMER-CODE.
033900     MOVE PAY-PHONE       TO DTL-PHONE.
034000     MOVE PAY-AMOUNT      TO DTL-AMOUNT.
034100     MOVE PAY-STATUS      TO DTL-STATUS.
034200     MOVE PAY-DRY-RUN     TO DTL-DRY-RUN-FLAG.
034300
034400     MOVE DISBURSE-DETAIL-LINE TO DISBURSE-PRINT-LINE.
034500     WRITE DISBURSE-PRINT-LINE.
034600*-------------------------------------------------------------------
034700
034800READ-CONFIG-CONTROL-RECORD.
034900
035000     MOVE 1 TO CONFIG-KEY.
035100     READ CONFIG-CONTROL RECORD
035200        INVALID KEY
035300           DISPLAY "*** CONFIG-CONTROL RECORD MISSING - RUN ABORTED"
035400           MOVE 16 TO RETURN-CODE
035500           STOP RUN.
035600*-------------------------------------------------------------------
035700
035800REWRITE-CONFIG-CONTROL-RECORD.
035900
036000     REWRITE CONFIG-RECORD
036100        INVALID KEY
036200           DISPLAY "*** ERROR REWRITING CONFIG-CONTROL RECORD".
036300*-------------------------------------------------------------------
036400
036500FINALIZE-RUN.
036600
036700     PERFORM PRINT-DISBURSEMENT-TOTALS.
036800     PERFORM REPORT-RUN-TOTALS.
036900
037000     CLOSE SUMMARY-FILE.
037100     CLOSE FARMER-MASTER.
037200     CLOSE CONFIG-CONTROL.
037300     CLOSE PAYMENT-FILE.
037400     CLOSE DISBURSE-REPORT.
037500*-------------------------------------------------------------------
037600
037700PRINT-DISBURSEMENT-TOTALS.
037800
037900     MOVE SPACES TO DISBURSE-PRINT-LINE.
038000     WRITE DISBURSE-PRINT-LINE.
038100
038200     MOVE SPACES TO DISBURSE-TOTAL-LINE.
038300     MOVE "PAYMENTS WRITTEN.........: " TO TOT-CAPTION.
038400     MOVE W-TOTAL-PAYMENTS-WRITTEN TO TOT-PAYMENT-COUNT.
038500     MOVE "GRAND TOTAL AMOUNT..: " TO TOT-CAPTION-2.
038600     MOVE W-GRAND-TOTAL-AMOUNT TO TOT-GRAND-AMOUNT.
038700
038800     MOVE DISBURSE-TOTAL-LINE TO DISBURSE-PRINT-LINE.
038900     WRITE DISBURSE-PRINT-LINE.
039000*-------------------------------------------------------------------
039100
039200REPORT-RUN-TOTALS.
039300
039400     DISPLAY "PAYMENT-DISBURSEMENT RUN TOTALS".
039500     DISPLAY "  SUMMARIES READ...........: " W-TOTAL-SUMMARIES-READ.
039600     DISPLAY "  PAYMENTS WRITTEN.........: " W-TOTAL-PAYMENTS-WRITTEN.
039700     DISPLAY "  BELOW THRESHOLD, SKIPPED.: " W-TOTAL-BELOW-THRESHOLD.
039800     DISPLAY "  GRAND TOTAL AMOUNT.......: " W-GRAND-TOTAL-AMOUNT.
039900
040000     IF W-TOTAL-PAYMENTS-WRITTEN EQUAL 0
040100        DISPLAY "  NO SUMMARIES MET THE MINIMUM PAYMENT THRESHOLD".
040200*-------------------------------------------------------------------
040300
040400COPY "PL-LOOK-FOR-FARMER-RECORD.CBL".
040500COPY "ADD-NEW-PAYMENT-ID.CBL".
040600COPY "PLGENERAL.CBL".
040700*-------------------------------------------------------------------
