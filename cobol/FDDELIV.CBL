000100*FDDELIV.CBL
000200*-------------------------------------------------------------------
000300*   FD and record layout for DELIVERY-FILE (accepted deliveries,
000400*   sorted by farmer code then delivery date for the month-end run).
000500*-------------------------------------------------------------------
000600*1989-06-02 LF   TKT-1098 Original FDDELIV.CBL
000700*2015-02-27 NMR  TKT-1301 DEL-SOURCE and DEL-CLIENT-ID added
000800*-------------------------------------------------------------------
000900
001000      FD DELIVERY-FILE
001100         LABEL RECORDS ARE STANDARD.
001200      01 DELIVERY-RECORD.
001300          05 DEL-ID                   PIC X(12).
001400          05 DEL-FARMER-CODE          PIC X(32).
001500          05 DEL-STATION-CODE         PIC X(10).
001600          05 DEL-OFFICER-ID           PIC X(12).
001700          05 DEL-DATE                 PIC X(10).
001800          05 DEL-QTY-LITERS           PIC 9(4)V9(3).
001900          05 DEL-FAT-CONTENT          PIC 9(2)V9(2).
002000          05 DEL-FAT-MISSING          PIC X(01).
002100             88 DEL-FAT-IS-MISSING    VALUE "Y".
002200          05 DEL-QUALITY-GRADE        PIC X(01).
002300             88 DEL-GRADE-A           VALUE "A".
002400             88 DEL-GRADE-B           VALUE "B".
002500             88 DEL-GRADE-C           VALUE "C".
002600             88 DEL-GRADE-REJECTED    VALUE "R".
002700          05 DEL-SOURCE                PIC X(01).
002800             88 DEL-SOURCE-MOBILE      VALUE "M".
002900             88 DEL-SOURCE-WEB         VALUE "W".
003000             88 DEL-SOURCE-BATCH       VALUE "B".
003100          05 DEL-CLIENT-ID             PIC X(12).
003200          05 DEL-REMARKS                PIC X(40).
003300          05 FILLER                    PIC X(20).
