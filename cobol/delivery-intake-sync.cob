000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. delivery-intake-sync.
000300AUTHOR. L FRANCIS.
000400INSTALLATION. LAKESIDE DAIRY CO-OP - DATA PROCESSING.
000500DATE-WRITTEN. 1989-06-02.
000600DATE-COMPILED.
000700SECURITY. UNCLASSIFIED - DATA PROCESSING DEPT USE ONLY.
000800*-------------------------------------------------------------------
000900*   DELIVERY-INTAKE-SYNC
001000*   Validates the raw batch of milk-delivery records collected from
001100*   the collection routes and the field stations, assigns each
001200*   accepted delivery a permanent DEL-ID, writes it to the accepted-
001300*   deliveries file, logs a sync result for every input record, and
001400*   drops a farmer-facing notice into the notification log.
001500*-------------------------------------------------------------------
001600*   CHANGE LOG
001700*-------------------------------------------------------------------
001800*1989-06-02 LF   TKT-1098 Original program - batch sync of the
001900*                         station clerks' delivery slips, single
002000*                         collection route
002100*1998-11-09 LF   Y2K sweep carried forward from wsdate.cbl ancestor -
002200*                         DDV-DATE-CCYY already four digits, no change
002300*2009-06-02 NMR  TKT-1102 Added handheld-unit and web-submitted
002400*                         deliveries (DEL-SOURCE)
002500*2010-03-11 NMR  TKT-1150 Duplicate client-id rule added for the
002600*                         handheld units' retry-on-timeout behaviour
002700*2011-01-19 NMR  TKT-1205 Farmer-facing notification log added
002800*2011-07-08 NMR  TKT-1218 Swahili notification text added for the
002900*                         co-op's up-country stations
003000*2013-08-06 NMR  TKT-1260 rejected-grade deliveries now get the
003100*                         rejection wording instead of a confirmation
003200*2015-02-27 NMR  TKT-1301 FRM-MPESA-PHONE preferred as contact number
003300*2017-04-03 NMR  TKT-1365 UPSI-0 VALIDATE-ONLY switch added so field
003400*                         office can dry-run a batch before wiring it
003500*2020-06-22 NMR  TKT-1410 farmer-code character-class check tightened
003600*                         after two bad codes slipped through with
003700*                         embedded blanks
003800*-------------------------------------------------------------------
003900ENVIRONMENT DIVISION.
004000   CONFIGURATION SECTION.
004100      SPECIAL-NAMES.
004200         C01 IS TOP-OF-FORM
004300         UPSI-0 ON STATUS IS DDC-VALIDATE-ONLY-RUN
004400         CLASS DDC-FARMER-CODE-CHARS IS
004500               "A" THRU "Z" "0" THRU "9" "-" "_".
004600   INPUT-OUTPUT SECTION.
004700      FILE-CONTROL.
004800
004900         COPY "SLINTAKE.CBL".
005000         COPY "SLFARMER.CBL".
005100         COPY "SLSTATN.CBL".
005200         COPY "SLDELIV.CBL".
005300         COPY "SLSYNRES.CBL".
005400         COPY "SLCONFIG.CBL".
005500
005600         SELECT NOTIFY-LOG
005700                ASSIGN TO "NOTIFY-LOG"
005800                ORGANIZATION IS LINE SEQUENTIAL.
005900
006000DATA DIVISION.
006100   FILE SECTION.
006200
006300      COPY "FDINTAKE.CBL".
006400      COPY "FDFARMER.CBL".
006500      COPY "FDSTATN.CBL".
006600      COPY "FDDELIV.CBL".
006700      COPY "FDSYNRES.CBL".
006800      COPY "FDCONFIG.CBL".
006900
007000      FD NOTIFY-LOG
007100         LABEL RECORDS ARE OMITTED.
007200      01 NOTIFY-RECORD             PIC X(160).
007300
007400   WORKING-STORAGE SECTION.
007500
007600      COPY "WSDTVAL.CBL".
007700      COPY "wsntfy01.cbl".
007800
007900      01 FRM-TABLE-AREA.
008000         05 W-FARMER-TABLE-COUNT   PIC 9(5) COMP.
008100         05 FRM-TABLE-ENTRY OCCURS 5000 TIMES
008200                            ASCENDING KEY IS FRM-CODE
008300                            INDEXED BY LOOK-FARMER-SUB.
008400            10 FRM-CODE              PIC X(32).
008500            10 FRM-NAME              PIC X(25).
008600            10 FRM-PHONE             PIC X(16).
008700            10 FRM-MPESA-PHONE       PIC X(16).
008800            10 FRM-STATION-CODE      PIC X(10).
008900            10 FRM-ACTIVE            PIC X(01).
009000
009100      01 STN-TABLE-AREA.
009200         05 W-STATION-TABLE-COUNT PIC 9(4) COMP.
009300         05 STN-TABLE-ENTRY OCCURS 200 TIMES
009400                            INDEXED BY LOOK-STATION-SUB.
009500            10 STN-CODE              PIC X(10).
009600            10 STN-NAME               PIC X(25).
009700            10 STN-ACTIVE             PIC X(01).
009800
009900      01 CLIENT-SEEN-AREA.
010000         05 W-CLIENT-SEEN-COUNT    PIC 9(5) COMP.
010100         05 CLIENT-SEEN-ENTRY OCCURS 9999 TIMES
010200                              INDEXED BY CLI-SUB.
010300            10 CLI-SEEN-ID           PIC X(12).
010400
010500      01 WS-DELIVERY-WORK.
010600         05 WS-QTY-LITERS           PIC 9(4)V9(3).
010700
010800      01 WS-DELIVERY-WORK-ALT REDEFINES WS-DELIVERY-WORK.
010900         05 WS-QTY-WHOLE-LITERS     PIC 9(4).
011000         05 WS-QTY-FRACTION         PIC 9(3).
011100
011200      01 W-BATCH-TOTALS.
011300         05 W-TOTAL-READ            PIC 9(6) COMP.
011400         05 W-TOTAL-CREATED         PIC 9(6) COMP.
011500         05 W-TOTAL-DUPLICATE       PIC 9(6) COMP.
011600         05 W-TOTAL-ERROR           PIC 9(6) COMP.
011700         05 W-TOTAL-LITERS-RAW      PIC 9(7)V9(3) COMP.
011800
011900      01 W-BATCH-TOTALS-CHECK REDEFINES W-BATCH-TOTALS.
012000         05 W-CHECK-READ            PIC 9(6) COMP.
012100         05 W-CHECK-BREAKDOWN       PIC 9(18) COMP.
012200
012300      01 LOOK-FARMER-CODE           PIC X(32).
012400      01 LOOK-STATION-CODE          PIC X(10).
012500
012600      01 W-FOUND-FARMER-RECORD      PIC X.
012700         88 FOUND-FARMER-RECORD     VALUE "Y".
012800
012900      01 W-FOUND-STATION-RECORD     PIC X.
013000         88 FOUND-STATION-RECORD    VALUE "Y".
013100
013200      01 W-END-OF-FARMER-MASTER     PIC X.
013300         88 END-OF-FARMER-MASTER    VALUE "Y".
013400
013500      01 W-END-OF-STATION-MASTER    PIC X.
013600         88 END-OF-STATION-MASTER   VALUE "Y".
013700
013800      01 W-END-OF-INTAKE            PIC X.
013900         88 END-OF-INTAKE           VALUE "Y".
014000
014100      01 W-INTAKE-SWITCHES.
014200         05 W-VALID-DELIVERY        PIC X.
014300            88 VALID-DELIVERY       VALUE "Y".
014400         05 W-DUPLICATE-DELIVERY    PIC X.
014500            88 DUPLICATE-DELIVERY   VALUE "Y".
014600         05 W-FARMER-HAS-PHONE      PIC X.
014700            88 FARMER-HAS-PHONE     VALUE "Y".
014800
014900      01 W-INTAKE-SWITCHES-CHECK REDEFINES W-INTAKE-SWITCHES.
015000         05 W-INTAKE-SWITCHES-BYTES PIC X(03).
015100
015200      01 W-CODE-LENGTH              PIC 9(2) COMP.
015300      01 W-CODE-SUB                 PIC 9(2) COMP.
015400
015500      01 W-REJECT-REASON            PIC X(40).
015600*-------------------------------------------------------------------
015700
015800PROCEDURE DIVISION.
015900
016000     PERFORM INITIALIZE-RUN.
016100
016200     PERFORM PROCESS-ONE-INTAKE-RECORD UNTIL END-OF-INTAKE.
016300
016400     PERFORM FINALIZE-RUN.
016500
016600     EXIT PROGRAM.
016700
016800     STOP RUN.
016900*-------------------------------------------------------------------
017000
017100INITIALIZE-RUN.
017200
017300     OPEN INPUT FARMER-MASTER.
017400     OPEN INPUT STATION-MASTER.
017500     OPEN INPUT DELIVERY-INTAKE.
017600     OPEN I-O   CONFIG-CONTROL.
017700     OPEN OUTPUT DELIVERY-FILE.
017800     OPEN OUTPUT SYNC-RESULTS.
017900     OPEN OUTPUT NOTIFY-LOG.
018000
018100     PERFORM READ-CONFIG-CONTROL-RECORD.
018200     PERFORM LOAD-FARMER-TABLE.
018300     PERFORM LOAD-STATION-TABLE.
018400
018500     MOVE 0 TO W-TOTAL-READ W-TOTAL-CREATED
018600               W-TOTAL-DUPLICATE W-TOTAL-ERROR
018700               W-TOTAL-LITERS-RAW.
018800     MOVE 0 TO W-CLIENT-SEEN-COUNT.
018900
019000     MOVE "N" TO W-END-OF-INTAKE.
019100     PERFORM READ-INTAKE-NEXT.
019200*-------------------------------------------------------------------
019300
019400LOAD-FARMER-TABLE.
019500
019600     MOVE "N" TO W-END-OF-FARMER-MASTER.
019700     MOVE 0 TO W-FARMER-TABLE-COUNT.
019800
019900     READ FARMER-MASTER
020000        AT END MOVE "Y" TO W-END-OF-FARMER-MASTER.
020100
020200     PERFORM LOAD-ONE-FARMER-ENTRY UNTIL END-OF-FARMER-MASTER.
020300*-------------------------------------------------------------------
020400
020500LOAD-ONE-FARMER-ENTRY.
020600
020700     ADD 1 TO W-FARMER-TABLE-COUNT.
020800     SET LOOK-FARMER-SUB TO W-FARMER-TABLE-COUNT.
020900
021000     MOVE FRM-CODE         TO FRM-CODE (LOOK-FARMER-SUB).
021100     MOVE FRM-NAME         TO FRM-NAME (LOOK-FARMER-SUB).
021200     MOVE FRM-PHONE        TO FRM-PHONE (LOOK-FARMER-SUB).
021300     MOVE FRM-MPESA-PHONE  TO FRM-MPESA-PHONE (LOOK-FARMER-SUB).
021400     MOVE FRM-STATION-CODE TO FRM-STATION-CODE (LOOK-FARMER-SUB).
021500     MOVE FRM-ACTIVE       TO FRM-ACTIVE (LOOK-FARMER-SUB).
021600
021700     READ FARMER-MASTER
021800        AT END MOVE "Y" TO W-END-OF-FARMER-MASTER.
021900*-------------------------------------------------------------------
022000
022100LOAD-STATION-TABLE.
022200
022300     MOVE "N" TO W-END-OF-STATION-MASTER.
022400     MOVE 0 TO W-STATION-TABLE-COUNT.
022500
022600     READ STATION-MASTER
022700        AT END MOVE "Y" TO W-END-OF-STATION-MASTER.
022800
022900     PERFORM LOAD-ONE-STATION-ENTRY UNTIL END-OF-STATION-MASTER.
023000*-------------------------------------------------------------------
023100
023200LOAD-ONE-STATION-ENTRY.
023300
023400     ADD 1 TO W-STATION-TABLE-COUNT.
023500     SET LOOK-STATION-SUB TO W-STATION-TABLE-COUNT.
023600
023700     MOVE STN-CODE   TO STN-CODE (LOOK-STATION-SUB).
023800     MOVE STN-NAME   TO STN-NAME (LOOK-STATION-SUB).
023900     MOVE STN-ACTIVE TO STN-ACTIVE (LOOK-STATION-SUB).
024000
024100     READ STATION-MASTER
024200        AT END MOVE "Y" TO W-END-OF-STATION-MASTER.
024300*-------------------------------------------------------------------
024400
024500READ-INTAKE-NEXT.
024600
024700     READ DELIVERY-INTAKE
024800        AT END MOVE "Y" TO W-END-OF-INTAKE.
024900*-------------------------------------------------------------------
025000
025100PROCESS-ONE-INTAKE-RECORD.
025200
025300     ADD 1 TO W-TOTAL-READ.
025400     MOVE SPACES TO SYN-DELIVERY-ID.
025500
025600     PERFORM VALIDATE-DELIVERY-RECORD THRU
025700                                 VALIDATE-DELIVERY-RECORD-EXIT.
025800
025900     IF VALID-DELIVERY
026000        PERFORM CHECK-DUPLICATE-CLIENT-ID
026100        IF DUPLICATE-DELIVERY
026200           ADD 1 TO W-TOTAL-DUPLICATE
026300           MOVE "D" TO SYN-STATUS
026400           MOVE "Delivery already exists" TO SYN-MESSAGE
026500        ELSE
026600           ADD 1 TO W-TOTAL-CREATED
026700           PERFORM BUILD-AND-WRITE-ACCEPTED-DELIVERY
026800           MOVE "C" TO SYN-STATUS
026900           MOVE "Delivery accepted" TO SYN-MESSAGE
027000           MOVE DEL-ID TO SYN-DELIVERY-ID
027100           IF NOT DDC-VALIDATE-ONLY-RUN
027200              PERFORM LOG-DELIVERY-NOTIFICATION
027300     ELSE
027400        ADD 1 TO W-TOTAL-ERROR
027500        MOVE "E" TO SYN-STATUS
027600        MOVE W-REJECT-REASON TO SYN-MESSAGE.
027700
027800     MOVE INT-CLIENT-ID TO SYN-CLIENT-ID.
027900
028000     IF NOT DDC-VALIDATE-ONLY-RUN
028100        WRITE SYNC-RESULT-RECORD.
028200
028300     PERFORM READ-INTAKE-NEXT.
028400*-------------------------------------------------------------------
028500
028600VALIDATE-DELIVERY-RECORD.
028700
028800     MOVE "N" TO W-VALID-DELIVERY.
028900     MOVE SPACES TO W-REJECT-REASON.
029000
029100     IF INT-QUALITY-GRADE = SPACE
029200        MOVE "B" TO INT-QUALITY-GRADE.
029300
029400     IF INT-QTY-LITERS < 0.100 OR INT-QTY-LITERS > 1000.000
029500        MOVE "Quantity out of range" TO W-REJECT-REASON
029600        GO TO VALIDATE-DELIVERY-RECORD-EXIT.
029700
029800     IF NOT INT-FAT-IS-MISSING
029900        IF INT-FAT-CONTENT < 0.00 OR INT-FAT-CONTENT > 20.00
030000           MOVE "Fat content out of range" TO W-REJECT-REASON
030100           GO TO VALIDATE-DELIVERY-RECORD-EXIT.
030200
030300     IF NOT (INT-GRADE-A OR INT-GRADE-B OR INT-GRADE-C
030400                                         OR INT-GRADE-REJECTED)
030500        MOVE "Invalid quality grade" TO W-REJECT-REASON
030600        GO TO VALIDATE-DELIVERY-RECORD-EXIT.
030700
030800     MOVE INT-DATE TO DDV-DATE-YYYY-MM-DD.
030900     MOVE 1990 TO DDV-FIRST-YEAR-VALID.
031000     MOVE 2099 TO DDV-LAST-YEAR-VALID.
031100     PERFORM VALIDATE-DELIVERY-DATE THRU VALIDATE-DELIVERY-DATE-EXIT.
031200
031300     IF NOT DDV-DATE-IS-VALID
031400        MOVE DDV-INVALID-REASON TO W-REJECT-REASON
031500        GO TO VALIDATE-DELIVERY-RECORD-EXIT.
031600
031700     PERFORM VALIDATE-FARMER-CODE.
031800     IF W-REJECT-REASON NOT EQUAL SPACES
031900        GO TO VALIDATE-DELIVERY-RECORD-EXIT.
032000
032100     PERFORM VALIDATE-STATION-CODE.
032200     IF W-REJECT-REASON NOT EQUAL SPACES
032300        GO TO VALIDATE-DELIVERY-RECORD-EXIT.
032400
032500     MOVE "Y" TO W-VALID-DELIVERY.
032600
032700VALIDATE-DELIVERY-RECORD-EXIT.
032800     EXIT.
032900*-------------------------------------------------------------------
033000
033100VALIDATE-FARMER-CODE.
033200
033300     INSPECT INT-FARMER-CODE TALLYING W-CODE-LENGTH
033400                             FOR CHARACTERS BEFORE INITIAL SPACE.
033500
033600     IF W-CODE-LENGTH < 3 OR W-CODE-LENGTH > 32
033700        STRING "Farmer code length invalid" DELIMITED BY SIZE
033800               INTO W-REJECT-REASON
033900        GO TO VALIDATE-FARMER-CODE-EXIT.
034000
034100     PERFORM VARYING W-CODE-SUB FROM 1 BY 1
034200                     UNTIL W-CODE-SUB > W-CODE-LENGTH
034300        IF INT-FARMER-CODE (W-CODE-SUB:1) NOT DDC-FARMER-CODE-CHARS
034400           STRING "Farmer code has an invalid character"
034500                  DELIMITED BY SIZE INTO W-REJECT-REASON
034600           GO TO VALIDATE-FARMER-CODE-EXIT.
034700
034800     MOVE INT-FARMER-CODE TO LOOK-FARMER-CODE.
034900     PERFORM LOOK-FOR-FARMER-RECORD.
035000
035100     IF NOT FOUND-FARMER-RECORD
035200        STRING "Farmer " INT-FARMER-CODE DELIMITED BY SIZE
035300               " not found" DELIMITED BY SIZE INTO W-REJECT-REASON.
035400
035500VALIDATE-FARMER-CODE-EXIT.
035600     EXIT.
035700*-------------------------------------------------------------------
035800
035900VALIDATE-STATION-CODE.
036000
036100     MOVE INT-STATION-CODE TO LOOK-STATION-CODE.
036200     PERFORM LOOK-FOR-STATION-RECORD.
036300
036400     IF NOT FOUND-STATION-RECORD
036500        MOVE "Station not found" TO W-REJECT-REASON.
036600*-------------------------------------------------------------------
036700
036800CHECK-DUPLICATE-CLIENT-ID.
036900
037000     MOVE "N" TO W-DUPLICATE-DELIVERY.
037100
037200     IF INT-CLIENT-ID NOT EQUAL SPACES
037300        SET CLI-SUB TO 1
037400        SEARCH CLIENT-SEEN-ENTRY
037500           AT END
037600              ADD 1 TO W-CLIENT-SEEN-COUNT
037700              SET CLI-SUB TO W-CLIENT-SEEN-COUNT
037800              MOVE INT-CLIENT-ID TO CLI-SEEN-ID (CLI-SUB)
037900           WHEN CLI-SEEN-ID (CLI-SUB) = INT-CLIENT-ID
038000              MOVE "Y" TO W-DUPLICATE-DELIVERY.
038100*-------------------------------------------------------------------
038200
038300BUILD-AND-WRITE-ACCEPTED-DELIVERY.
038400
038500     PERFORM ASSIGN-NEW-DELIVERY-ID.
038600
038700     MOVE INT-FARMER-CODE   TO DEL-FARMER-CODE.
038800     MOVE INT-STATION-CODE  TO DEL-STATION-CODE.
038900     MOVE INT-OFFICER-ID    TO DEL-OFFICER-ID.
039000     MOVE INT-DATE          TO DEL-DATE.
039100     MOVE INT-QTY-LITERS    TO DEL-QTY-LITERS.
039200     MOVE INT-FAT-CONTENT   TO DEL-FAT-CONTENT.
039300     MOVE INT-FAT-MISSING   TO DEL-FAT-MISSING.
039400     MOVE INT-QUALITY-GRADE TO DEL-QUALITY-GRADE.
039500     MOVE INT-SOURCE        TO DEL-SOURCE.
039600     MOVE INT-CLIENT-ID     TO DEL-CLIENT-ID.
039700     MOVE INT-REMARKS       TO DEL-REMARKS.
039800
039900     ADD INT-QTY-LITERS TO W-TOTAL-LITERS-RAW.
040000
040100     IF NOT DDC-VALIDATE-ONLY-RUN
040200        WRITE DELIVERY-RECORD.
040300*-------------------------------------------------------------------
040400
040500LOG-DELIVERY-NOTIFICATION.
040600
040700     MOVE "N" TO W-FARMER-HAS-PHONE.
040800
040900     IF FRM-MPESA-PHONE (LOOK-FARMER-SUB) NOT EQUAL SPACES
041000        MOVE "Y" TO W-FARMER-HAS-PHONE
041100     ELSE
041200     IF FRM-PHONE (LOOK-FARMER-SUB) NOT EQUAL SPACES
041300        MOVE "Y" TO W-FARMER-HAS-PHONE.
041400
041500     MOVE FRM-NAME (LOOK-FARMER-SUB) TO FRM-NAME.
041600     MOVE STN-NAME (LOOK-STATION-SUB) TO STN-NAME.
041700
041800     IF NOT FARMER-HAS-PHONE
041900        STRING "SKIPPED - Farmer " DEL-FARMER-CODE DELIMITED BY SIZE
042000               " has no phone number" DELIMITED BY SIZE
042100               INTO NOTIFY-RECORD
042200        WRITE NOTIFY-RECORD
042300     ELSE
042400        IF DEL-GRADE-REJECTED
042500           MOVE "Delivery rejected at intake" TO NTF-REASON
042600           PERFORM COMPOSE-REJECTION-TEXT
042700        ELSE
042800           PERFORM COMPOSE-CONFIRMATION-TEXT
042900        MOVE NTF-TEXT TO NOTIFY-RECORD
043000        WRITE NOTIFY-RECORD.
043100*-------------------------------------------------------------------
043200
043300READ-CONFIG-CONTROL-RECORD.
043400
043500     MOVE 1 TO CONFIG-KEY.
043600     READ CONFIG-CONTROL RECORD
043700        INVALID KEY
043800           DISPLAY "*** CONFIG-CONTROL RECORD MISSING - RUN ABORTED"
043900           MOVE 16 TO RETURN-CODE
044000           STOP RUN.
044100*-------------------------------------------------------------------
044200
044300REWRITE-CONFIG-CONTROL-RECORD.
044400
044500     REWRITE CONFIG-RECORD
044600        INVALID KEY
044700           DISPLAY "*** ERROR REWRITING CONFIG-CONTROL RECORD".
044800*-------------------------------------------------------------------
044900
045000FINALIZE-RUN.
045100
045200     PERFORM REPORT-BATCH-TOTALS.
045300
045400     CLOSE FARMER-MASTER.
045500     CLOSE STATION-MASTER.
045600     CLOSE DELIVERY-INTAKE.
045700     CLOSE CONFIG-CONTROL.
045800     CLOSE DELIVERY-FILE.
045900     CLOSE SYNC-RESULTS.
046000     CLOSE NOTIFY-LOG.
046100*-------------------------------------------------------------------
046200
046300REPORT-BATCH-TOTALS.
046400
046500     DISPLAY "DELIVERY-INTAKE-SYNC BATCH TOTALS".
046600     DISPLAY "  TOTAL READ......: " W-TOTAL-READ.
046700     DISPLAY "  TOTAL CREATED...: " W-TOTAL-CREATED.
046800     DISPLAY "  TOTAL DUPLICATE.: " W-TOTAL-DUPLICATE.
046900     DISPLAY "  TOTAL ERROR.....: " W-TOTAL-ERROR.
047000
047100     IF W-TOTAL-CREATED > 0
047200        COMPUTE WS-QTY-LITERS ROUNDED =
047300                      W-TOTAL-LITERS-RAW / W-TOTAL-CREATED
047400        DISPLAY "  AVG DELIVERY SIZE: " WS-QTY-WHOLE-LITERS
047500                "." WS-QTY-FRACTION " LITERS".
047600
047700     COMPUTE W-CHECK-BREAKDOWN = W-TOTAL-CREATED
047800                               + W-TOTAL-DUPLICATE
047900                               + W-TOTAL-ERROR.
048000     IF W-CHECK-BREAKDOWN NOT EQUAL W-TOTAL-READ
048100        DISPLAY "*** WARNING - BATCH TOTALS DO NOT CROSS-FOOT".
048200*-------------------------------------------------------------------
048300
048400COPY "PL-LOOK-FOR-FARMER-RECORD.CBL".
048500COPY "PL-LOOK-FOR-STATION-RECORD.CBL".
048600COPY "PL-VALIDATE-DELIVERY-DATE.CBL".
048700COPY "PL-COMPOSE-NOTIFICATION.CBL".
048800COPY "ADD-NEW-DELIVERY-ID.CBL".
048900*-------------------------------------------------------------------
