000100*PLPRINT.CBL
000200*-------------------------------------------------------------------
000300*   Shared report-pagination paragraphs.  Every program that COPYs
000400*   this one must carry its own TITLE, HEADING-1, HEADING-2,
000500*   PAGE-NUMBER and W-PRINTED-LINES (with 88 PAGE-FULL) items and
000600*   its own PRINTER-RECORD - these paragraphs only move and write.
000700*-------------------------------------------------------------------
000800*1990-02-14 LF   Original PLPRINT.CBL
000900*1998-11-09 LF   Y2K review - PAGE-NUMBER has no date content, OK
001000*2009-06-18 NMR  TKT-1140 FINALIZE-PAGE skips the form-feed on the
001100*                         very first page of a run
001200*-------------------------------------------------------------------
001300
001400PRINT-HEADINGS.
001500
001600     ADD 1 TO PAGE-NUMBER.
001700     MOVE 0 TO W-PRINTED-LINES.
001800
001900     MOVE TITLE               TO PRINTER-RECORD.
002000     WRITE PRINTER-RECORD BEFORE ADVANCING C01.
002100
002200     MOVE SPACES               TO PRINTER-RECORD.
002300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
002400
002500     MOVE HEADING-1            TO PRINTER-RECORD.
002600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
002700
002800     MOVE HEADING-2            TO PRINTER-RECORD.
002900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
003000
003100     ADD 4 TO W-PRINTED-LINES.
003200*-------------------------------------------------------------------
003300
003400FINALIZE-PAGE.
003500
003600     MOVE SPACES                TO PRINTER-RECORD.
003700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
